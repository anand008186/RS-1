000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RS1MAIN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          EVALUATOR/DRIVER FOR THE RS-1 RELIABILITY SENTINEL.
001300*          A SINGLE SEQUENTIAL PASS OVER TRACE-FILE - EACH TRACE
001400*          IS AN 'H' HEADER RECORD FOLLOWED BY THAT TRACE'S 'M'
001500*          (MESSAGE), 'C' (TOOL CALL) AND 'R' (TOOL RESULT)
001600*          DETAIL RECORDS.  ONE TRACE GROUP IS HELD IN THE
001700*          BOUNDED WORKING TABLES AT A TIME - THE NEXT 'H'
001800*          RECORD (OR END OF FILE) CLOSES THE GROUP OUT AND
001900*          DRIVES IT THROUGH THE FOUR SIGNAL CALCULATORS, THE
002000*          SCORER, AND THE POLICY ENGINE, THEN WRITES ONE
002100*          REPORT-FILE RECORD AND ONE SUMMARY-FILE BLOCK.
002200*
002300*          MODELED ON THE OLD DALYEDIT/PATLIST HOUSEKEEPING-
002400*          MAINLINE-CLEANUP SKELETON - NO VSAM MASTER AND NO
002500*          DB2 HERE, SO THOSE PIECES ARE GONE, BUT THE FILE-
002600*          STATUS, PARA-NAME, AND FORCED-ABEND CONVENTIONS
002700*          CARRY OVER UNCHANGED.
002800*
002900*          THIS PROGRAM DOES NOT SCORE ANYTHING ITSELF AND DOES
003000*          NOT WORD ANYTHING ITSELF.  IT READS, GROUPS, CALLS
003100*          THE THREE WORKER PROGRAMS IN A FIXED ORDER (SIGNALS,
003200*          THEN SCORER, THEN POLICY), AND WRITES WHAT COMES
003300*          BACK.  IF A NUMBER LOOKS WRONG ON THE SUMMARY, LOOK
003400*          IN RS1SIGS/RS1SCOR FIRST; IF A WORD LOOKS WRONG,
003500*          LOOK IN RS1POLY.  THIS PROGRAM'S OWN LOGIC IS ONLY
003600*          "WHICH RECORD TYPE AM I ON" AND "WHERE DOES THIS
003700*          FIELD GO ON THE PRINTED PAGE."
003800*
003900*               INPUT FILE              -   TRACE-FILE
004000*               REPORT FILE PRODUCED    -   REPORT-FILE
004100*               SUMMARY FILE PRODUCED   -   SUMMARY-FILE
004200*               DUMP FILE               -   SYSOUT
004300*
004400*    CHANGE LOG
004500*    ----------
004600*    01/23/88 JS  ORIGINAL PROGRAM.
004700*    09/02/97 JS  RS1SIGS SPLIT ITS VERDICT LOGIC OUT TO RS1POLY -   970902JS
004800*                  THIS PROGRAM NOW CALLS RS1POLY A FIFTH TIME
004900*                  PER TRACE (DETAIL MODE) FOR EACH SIGNAL'S
005000*                  SUMMARY LINE.
005100*    01/22/99 TGD Y2K SCRUB - ABEND-DATE IS DISPLAY-ONLY, NOT       990122TD
005200*                  COMPARED OR STORED ACROSS RUNS.  LOGGED PER
005300*                  STANDARDS.
005400*    07/14/03 AK  RETURN-CODE 3 (FATAL INPUT ERROR) NOW WINS OVER   030714AK
005500*                  THE WORST-VERDICT CODE EVEN IF LATER TRACES
005600*                  ALL PASS - OPERATIONS WAS SEEING A CLEAN
005700*                  RETURN-CODE ON RUNS THAT HAD SKIPPED A BLANK-
005800*                  TRACE-ID HEADER PARTWAY THROUGH.
005900*    08/04/03 AK  RETURN-CD/RETURN-CD-HEX MOVED BACK TO 77-LEVEL     030804AK
006000*                  STANDALONE ITEMS, THE OLD DALYEDIT WAY - THEY
006100*                  GOT PROMOTED TO 01 BY MISTAKE WHEN THIS PROGRAM
006200*                  WAS WRITTEN.
006300******************************************************************
006400
006500******************************************************************
006600*    ENVIRONMENT DIVISION - THIS SUITE'S ONLY PROGRAM WITH FILES  *
006700*    OF ITS OWN.  RS1SIGS/RS1SCOR/RS1POLY ARE ALL CALLED          *
006800*    SUBPROGRAMS THAT WORK ENTIRELY OFF LINKAGE - EVERY SELECT/FD *
006900*    IN THE WHOLE RUN LIVES HERE.                                 *
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500*    C01 DRIVES THE SUMMARY-FILE PAGE BREAK BEFORE THE RULE LINE
007600*    THAT OPENS A FRESH RUN - SEE 720-WRITE-SUMMARY-BLOCK.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*    DUMP OUTPUT FOR THE FORCED-ABEND PATH (1000-ABEND-RTN) -
008300*    NOT A REAL PRINTER, JUST WHERE THE ABEND-REC LANDS.
008400     SELECT SYSOUT
008500     ASSIGN TO UT-S-SYSOUT
008600       ORGANIZATION IS SEQUENTIAL.
008700
008800*    THE ONE INPUT FILE - SEE RS1TRCE FOR THE FOUR RECORD SHAPES
008900*    (H/M/C/R) THAT ALL SHARE THIS SAME 237-BYTE SELECT.
009000     SELECT TRACE-FILE
009100     ASSIGN TO UT-S-TRCFILE
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500*    ONE RECORD PER TRACE EVALUATED - MACHINE-READABLE OUTPUT,
009600*    SEE RS1RPT FOR THE LAYOUT.
009700     SELECT REPORT-FILE
009800     ASSIGN TO UT-S-RPTFILE
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200*    THE HUMAN-READABLE SUMMARY REPORT PLUS THE END-OF-JOB
010300*    CONTROL-TOTAL FOOTER - ALSO LAID OUT IN RS1RPT.
010400     SELECT SUMMARY-FILE
010500     ASSIGN TO UT-S-SUMFILE
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS OFCODE.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100*    137-BYTE DUMP RECORD - WIDE ENOUGH TO HOLD ABEND-REC (SEE
011200*    RS1ABND) WITH ROOM TO SPARE, THE SAME WIDTH THE OLD BILLING
011300*    SUITE ALWAYS GAVE ITS SYSOUT DUMP FILE.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 137 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC                      PIC X(137).
012100
012200****** ONE RECORD FOR EVERY HEADER/MESSAGE/CALL/RESULT LINE OF
012300****** EVERY TRACE IN THE RUN - REC-TYPE IN BYTE 1 SAYS WHICH.
012400 FD  TRACE-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 237 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS TRACE-FILE-REC-D.
013000 01  TRACE-FILE-REC-D                PIC X(237).
013100
013200****** ONE RECORD PER TRACE EVALUATED - SEE RS1RPT
013300 FD  REPORT-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 262 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS REPORT-FILE-REC-D.
013900 01  REPORT-FILE-REC-D               PIC X(262).
014000
014100****** PRINTABLE EVALUATION SUMMARY PLUS THE END-OF-JOB FOOTER
014200 FD  SUMMARY-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 132 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS SUMMARY-FILE-REC-D.
014800 01  SUMMARY-FILE-REC-D              PIC X(132).
014900
015000 WORKING-STORAGE SECTION.
015100*    OFCODE IS SHARED BY ALL THREE SEQUENTIAL FILES ABOVE - THE
015200*    OLD SHOP CONVENTION OF ONE STATUS BYTE PAIR PER PROGRAM,
015300*    NOT ONE PER FILE, SINCE THIS PROGRAM NEVER HAS TWO FILES
015400*    IN A BAD STATE AT THE SAME TIME.  CODE-WRITE (SPACES) IS
015500*    THE ONLY VALUE THIS PROGRAM EVER TESTS FOR.
015600 01  FILE-STATUS-CODES.
015700     05  OFCODE                      PIC X(2).
015800         88  CODE-WRITE               VALUE SPACES.
015900     05  FILLER                      PIC X(1)  VALUE SPACE.
016000
016100 COPY RS1TRCE.
016200** LOADED FROM TRACE-FILE-REC-D ABOVE VIA READ ... INTO
016300
016400 COPY RS1RPT.
016500** POPULATED FROM THE CURRENT TRACE GROUP AND WRITTEN OUT BELOW
016600
016700 COPY RS1ABND.
016800** DUMP RECORD FOR THE FORCED-ABEND PATH
016900
017000******************************************************************
017100*    LINKAGE-SHAPED WORKING-STORAGE GROUPS BELOW - THIS PROGRAM'S *
017200*    OWN COPY OF EACH SUBPROGRAM'S LINKAGE RECORD, PASSED BY      *
017300*    REFERENCE ON EVERY CALL.  KEEP THESE IN STEP WITH THE        *
017400*    MATCHING 01 IN THE SUBPROGRAM'S OWN LINKAGE SECTION - THE    *
017500*    COMPILER WILL NOT CATCH A MISMATCH FOR YOU.                  *
017600******************************************************************
017700 01  RS1-SIGNAL-REC.
017800*    SIGNAL-TYPE-SW SELECTS WHICH OF THE FOUR SIGNALS RS1SIGS
017900*    COMPUTES ON THIS CALL - SET IMMEDIATELY BEFORE EACH OF THE
018000*    FOUR CALLS IN 310-CALC-ALL-SIGNALS BELOW.
018100     05  SIGNAL-TYPE-SW              PIC X(1).
018200         88  SIG-HALLUC                        VALUE "H".
018300         88  SIG-LOOP                          VALUE "L".
018400         88  SIG-MISUSE                        VALUE "M".
018500         88  SIG-COST                          VALUE "C".
018600     05  SIGNAL-SCORE-OUT            PIC S9V9999 COMP-3.
018700     05  FILLER                      PIC X(1)  VALUE SPACE.
018800
018900*    THE FOUR SIGNAL SCORES PLUS THE BLENDED OVERALL - FILLED IN
019000*    ONE FIELD AT A TIME AS EACH RS1SIGS CALL RETURNS, THEN THE
019100*    WHOLE GROUP IS PASSED TO RS1SCOR TO GET THE OVERALL.
019200 01  RS1-SCORER-REC.
019300     05  SCOR-HALLUC-SCORE           PIC S9V9999 COMP-3.
019400     05  SCOR-LOOP-SCORE             PIC S9V9999 COMP-3.
019500     05  SCOR-MISUSE-SCORE           PIC S9V9999 COMP-3.
019600     05  SCOR-COST-SCORE             PIC S9V9999 COMP-3.
019700     05  SCOR-OVERALL-SCORE          PIC S9V9999 COMP-3.
019800     05  FILLER                      PIC X(1)  VALUE SPACE.
019900
020000*    RS1POLY'S LINKAGE RECORD - SHARED BY BOTH CALL SHAPES (MODE
020100*    V FOR THE VERDICT/REASONING CALL IN 330-DETERMINE-VERDICT,
020200*    MODE D FOR THE FOUR DETAIL-TEXT CALLS IN 340-BUILD-DETAIL-
020300*    TEXTS) - POL-MODE-SW PICKS WHICH FIELDS RS1POLY READS.
021000 01  RS1-POLICY-REC.
021100     05  POL-MODE-SW                 PIC X(1).
021200         88  POL-VERDICT-MODE                  VALUE "V".
021300         88  POL-DETAIL-MODE                   VALUE "D".
021400     05  POL-SIGNAL-NAME             PIC X(15).
021500     05  POL-DETAIL-SCORE            PIC S9V9999 COMP-3.
021600     05  POL-TOTAL-TOKENS            PIC 9(9)  COMP.
021700     05  POL-TOTAL-TOKENS-HEX REDEFINES POL-TOTAL-TOKENS
021800                                  PIC X(4).
021900     05  POL-SCORE-GROUP.
022000         10  POL-HALLUC-SCORE        PIC S9V9999 COMP-3.
022100         10  POL-LOOP-SCORE          PIC S9V9999 COMP-3.
022200         10  POL-MISUSE-SCORE        PIC S9V9999 COMP-3.
022300         10  POL-COST-SCORE          PIC S9V9999 COMP-3.
022400     05  POL-OVERALL-SCORE           PIC S9V9999 COMP-3.
022500     05  POL-VERDICT                 PIC X(4).
022600     05  POL-DETAIL-TEXT             PIC X(60).
022700     05  POL-REASONING               PIC X(200).
022800     05  FILLER                      PIC X(1)  VALUE SPACE.
022900
023000*    RETURN-CD IS PASSED ON EVERY CALL TO ALL THREE SUBPROGRAMS -
023100*    ONLY RS1SCOR EVER SETS IT NEGATIVE (EMPTY SIGNAL LIST, SEE
023200*    320-CALC-OVERALL-SCORE BELOW), BUT ALL THREE HAVE IT IN
023300*    THEIR CALLING SEQUENCE SO A FUTURE FATAL CONDITION IN ANY
023400*    OF THEM DOESN'T NEED A LINKAGE-SECTION CHANGE.  RETURN-CD-
023500*    HEX IS A HEX-DEBUG ALIAS SO OPERATIONS CAN DISPLAY THE RAW
023600*    BYTES WHEN A RUN COMES BACK WITH A RETURN-CODE THAT MAKES
023700*    NO SENSE ON THE PRINTED VALUE ALONE.
023800 77  RETURN-CD                       PIC S9(4) COMP.
023900 77  RETURN-CD-HEX REDEFINES RETURN-CD
024000                                  PIC X(2).
024100
024200*    THE FOUR RS1POLY DETAIL-MODE RESULTS, HELD HERE UNTIL
024300*    720-WRITE-SUMMARY-BLOCK NEEDS THEM - RS1-POLICY-REC'S OWN
024400*    POL-DETAIL-TEXT IS OVERWRITTEN ON EACH OF THE FOUR CALLS IN
024500*    340-BUILD-DETAIL-TEXTS, SO EACH RESULT HAS TO BE COPIED OUT
024600*    BEFORE THE NEXT CALL CLOBBERS IT.
024700 01  WS-DETAIL-TEXT-HOLD.
024800     05  WS-HALLUC-DETAIL-TEXT       PIC X(60).
024900     05  WS-LOOP-DETAIL-TEXT         PIC X(60).
025000     05  WS-MISUSE-DETAIL-TEXT       PIC X(60).
025100     05  WS-COST-DETAIL-TEXT         PIC X(60).
025200     05  FILLER                      PIC X(1)  VALUE SPACE.
025300
025400*    RUN-WIDE CONTROL TOTALS, ACCUMULATED ONE TRACE AT A TIME
025500*    AND PRINTED BY 950-WRITE-FOOTER AT END OF JOB.
025600 01  WS-CONTROL-TOTALS.
025700     05  WS-TRACES-EVALUATED         PIC 9(5)  COMP.
025800     05  WS-PASS-CT                  PIC 9(5)  COMP.
025900     05  WS-WARN-CT                  PIC 9(5)  COMP.
026000     05  WS-FAIL-CT                  PIC 9(5)  COMP.
026100     05  WS-INPUT-ERROR-CT           PIC 9(5)  COMP.
026200     05  FILLER                      PIC X(1)  VALUE SPACE.
026300
026400*    STATE CARRIED ACROSS 100-MAINLINE ITERATIONS WHILE ONE
026500*    TRACE GROUP IS BEING ASSEMBLED FROM ITS H/M/C/R RECORDS.
026600 01  WS-GROUP-SWITCHES.
026700     05  WS-MORE-DATA-SW             PIC X(1)  VALUE "Y".
026800         88  WS-NO-MORE-DATA                   VALUE "N".
026900*    SET BY 210-START-NEW-GROUP, CLEARED BY 200-FLUSH-TRACE-
027000*    GROUP - TELLS 999-CLEANUP'S FINAL FLUSH WHETHER THERE IS
027100*    ACTUALLY A GROUP SITTING IN THE TABLES TO EVALUATE.
027200     05  WS-HAVE-GROUP-SW            PIC X(1)  VALUE "N".
027300         88  WS-HAVE-GROUP                     VALUE "Y".
027400*    SET WHEN THE CURRENT GROUP'S HEADER FAILED VALIDATION
027500*    (BLANK TRACE-ID) - THE GROUP IS STILL COUNTED AS "HAVING
027600*    A GROUP" SO IT GETS FLUSHED OUT OF THE WAY, BUT
027700*    200-FLUSH-TRACE-GROUP SKIPS THE ACTUAL EVALUATE CALL.
027800     05  WS-GROUP-INVALID-SW         PIC X(1)  VALUE "N".
027900         88  WS-GROUP-INVALID                  VALUE "Y".
028000*    ONCE SET, STAYS SET FOR THE REST OF THE RUN - SEE THE
028100*    07/14/03 LOG ENTRY ABOVE AND 970-SET-RETURN-CODE BELOW.
028200     05  WS-FATAL-ERROR-SW           PIC X(1)  VALUE "N".
028300         88  WS-HAD-FATAL-ERROR                VALUE "Y".
028400     05  FILLER                      PIC X(1)  VALUE SPACE.
028500
028600******************************************************************
028700*    MAINLINE - HOUSEKEEPING, READ/GROUP UNTIL END OF FILE,       *
028800*    CLEANUP, SET THE JOB RETURN-CODE, DONE.                      *
028900******************************************************************
029000 PROCEDURE DIVISION.
029100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029200     PERFORM 100-MAINLINE THRU 100-EXIT
029300             UNTIL WS-NO-MORE-DATA.
029400     PERFORM 999-CLEANUP THRU 999-EXIT.
029500     PERFORM 970-SET-RETURN-CODE THRU 970-EXIT.
029600     GOBACK.
029700
030000 000-HOUSEKEEPING.
030100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030200     DISPLAY "******** BEGIN JOB RS1MAIN ********".
030300*    ABEND-DATE IS DISPLAY-ONLY - NEVER COMPARED, NEVER STORED
030400*    ACROSS RUNS - SO THE 01/22/99 Y2K SCRUB LEFT IT ALONE.
030500     ACCEPT ABEND-DATE FROM DATE.
030600     MOVE "RS1MAIN" TO ABEND-PGM-NAME.
030700     INITIALIZE WS-CONTROL-TOTALS, WS-GROUP-SWITCHES.
030800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030900*    PRIME THE READ SO THE FIRST 100-MAINLINE ITERATION HAS A
031000*    RECORD WAITING IN TRACE-FILE-REC - THE OLD DALYEDIT WAY.
031100     PERFORM 900-READ-TRACE-FILE THRU 900-EXIT.
031200*    AN INPUT FILE WITH NO RECORDS AT ALL IS A PROCESSING ERROR,
031300*    NOT A ZERO-TRACE CLEAN RUN - FORCE THE ABEND PATH RATHER
031400*    THAN LET A NO-OP JOB LOOK LIKE SUCCESS.
031500     IF WS-NO-MORE-DATA
031600         MOVE "EMPTY TRACE INPUT FILE" TO ABEND-REASON
031700         GO TO 1000-ABEND-RTN.
031800 000-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200*    100 SERIES - DISPATCH ON RECORD TYPE, THEN READ THE NEXT     *
032300*    RECORD FOR THE NEXT ITERATION.  AN 'H' RECORD CLOSES OUT     *
032400*    WHATEVER GROUP WAS OPEN AND STARTS A NEW ONE; 'M'/'C'/'R'    *
032500*    RECORDS JUST ADD A ROW TO THE OPEN GROUP'S TABLES.           *
032600******************************************************************
032700 100-MAINLINE.
032800     MOVE "100-MAINLINE" TO PARA-NAME.
032900     IF TH-IS-HEADER
033000         PERFORM 200-FLUSH-TRACE-GROUP THRU 200-EXIT
033100         PERFORM 210-START-NEW-GROUP THRU 210-EXIT
033200     ELSE IF TM-IS-MSG
033300         PERFORM 220-ADD-MSG-ROW THRU 220-EXIT
033400     ELSE IF TC-IS-CALL
033500         PERFORM 230-ADD-CALL-ROW THRU 230-EXIT
033600     ELSE IF TR-IS-RESULT
033700         PERFORM 240-ADD-RSLT-ROW THRU 240-EXIT.
033800     PERFORM 900-READ-TRACE-FILE THRU 900-EXIT.
033900 100-EXIT.
034000     EXIT.
034100
034200******************************************************************
034300*    200 SERIES - CLOSE OUT WHATEVER GROUP IS CURRENTLY OPEN.     *
034400*    CALLED BOTH WHEN A NEW 'H' RECORD ARRIVES AND, ONE LAST      *
034500*    TIME, FROM 999-CLEANUP AT END OF FILE.                       *
034600******************************************************************
034700 200-FLUSH-TRACE-GROUP.
034800     MOVE "200-FLUSH-TRACE-GROUP" TO PARA-NAME.
034900*    NOTHING OPEN YET (THE VERY FIRST RECORD IN THE FILE) -
035000*    NOTHING TO DO.
035100     IF NOT WS-HAVE-GROUP
035200         GO TO 200-EXIT.
035300*    AN INVALID GROUP (BLANK TRACE-ID) IS DROPPED HERE, NOT
035400*    EVALUATED - IT WAS ALREADY COUNTED AGAINST
035500*    WS-INPUT-ERROR-CT BACK IN 210-START-NEW-GROUP.
035600     IF NOT WS-GROUP-INVALID
035700         PERFORM 300-EVALUATE-TRACE THRU 300-EXIT.
035800     MOVE "N" TO WS-HAVE-GROUP-SW.
035900 200-EXIT.
036000     EXIT.
036100
036200******************************************************************
036300*    210 SERIES - OPEN A NEW GROUP OFF THE 'H' RECORD JUST READ.  *
036400******************************************************************
036500 210-START-NEW-GROUP.
036600     MOVE "210-START-NEW-GROUP" TO PARA-NAME.
036700     MOVE TH-TRACE-ID TO WS-TRACE-ID.
036800     MOVE TH-PROMPT-TOKENS TO WS-PROMPT-TOKENS.
036900     MOVE TH-COMPL-TOKENS TO WS-COMPL-TOKENS.
037000     MOVE TH-TOTAL-TOKENS TO WS-TOTAL-TOKENS.
037100     MOVE ZERO TO WS-MSG-COUNT, WS-CALL-COUNT, WS-RSLT-COUNT.
037200     MOVE "N" TO WS-TRUNCATED-SW.
037300*    A BLANK TRACE-ID IS THE ONE INPUT-VALIDATION RULE THIS
037400*    PROGRAM ENFORCES - EVERY OTHER FIELD IS TRUSTED AS-IS.
037500*    THIS GROUP IS MARKED INVALID (SKIPPED BY 200-FLUSH-TRACE-
037600*    GROUP ABOVE) AND THE RUN'S RETURN-CODE IS PERMANENTLY
037700*    PINNED TO 3 - SEE WS-FATAL-ERROR-SW AND 970-SET-RETURN-CODE.
037800     IF WS-TRACE-ID = SPACES
037900         MOVE "Y" TO WS-GROUP-INVALID-SW
038000         MOVE "Y" TO WS-FATAL-ERROR-SW
038100         ADD 1 TO WS-INPUT-ERROR-CT
038200     ELSE
038300         MOVE "N" TO WS-GROUP-INVALID-SW.
038400     MOVE "Y" TO WS-HAVE-GROUP-SW.
038500 210-EXIT.
038600     EXIT.
038700
038800******************************************************************
038900*    220/230/240 SERIES - APPEND ONE ROW TO THE MESSAGE/CALL/     *
039000*    RESULT TABLE FOR THE CURRENTLY OPEN GROUP.  ALL THREE FOLLOW *
039100*    THE SAME SHAPE: SKIP IF THE GROUP IS INVALID, BUMP THE       *
039200*    COUNT, CHECK THE BOUNDED-TABLE CAPACITY AND SET THE          *
039300*    TRUNCATED SWITCH IF IT OVERFLOWS (SEE RS1TRCE'S BANNER       *
039400*    COMMENT ON THE "INPUTS ARE EXPECTED TO FIT" CONVENTION),     *
039500*    THEN MOVE THE FIELDS INTO THE NEXT TABLE SLOT.               *
039600******************************************************************
039700 220-ADD-MSG-ROW.
039800     IF WS-GROUP-INVALID
039900         GO TO 220-EXIT.
040000     ADD 1 TO WS-MSG-COUNT.
040100*    TABLE IS FULL - BACK THE COUNT OFF SO IT KEEPS MATCHING THE
040200*    NUMBER OF ROWS ACTUALLY STORED, FLAG THE OVERFLOW, AND
040300*    DROP THIS ROW ON THE FLOOR.
040400     IF WS-MSG-COUNT > WS-MAX-MSGS
040500         MOVE "Y" TO WS-TRUNCATED-SW
040600         SUBTRACT 1 FROM WS-MSG-COUNT
040700         GO TO 220-EXIT.
040800     MOVE TM-MSG-SEQ TO MSG-SEQ(WS-MSG-COUNT).
040900     MOVE TM-ROLE TO MSG-ROLE(WS-MSG-COUNT).
041000     MOVE TM-CONTENT TO MSG-CONTENT(WS-MSG-COUNT).
041100*    CLEARED HERE, SET LATER BY 232-MARK-MSG-HAS-CALL IF A
041200*    MATCHING 'C' RECORD TURNS UP - RS1SIGS USES THIS SWITCH SO
041300*    IT DOES NOT HAVE TO RE-SCAN THE CALL TABLE FOR EVERY
041400*    MESSAGE (SEE THE 06/30/03 LOG ENTRY IN RS1TRCE).
041500     MOVE "N" TO MSG-HAS-CALL-SW(WS-MSG-COUNT).
041600 220-EXIT.
041700     EXIT.
041800
041900 230-ADD-CALL-ROW.
042000     IF WS-GROUP-INVALID
042100         GO TO 230-EXIT.
042200     ADD 1 TO WS-CALL-COUNT.
042300     IF WS-CALL-COUNT > WS-MAX-CALLS
042400         MOVE "Y" TO WS-TRUNCATED-SW
042500         SUBTRACT 1 FROM WS-CALL-COUNT
042600         GO TO 230-EXIT.
042700     MOVE TC-MSG-SEQ TO CALL-MSG-SEQ(WS-CALL-COUNT).
042800     MOVE TC-CALL-ID TO CALL-ID(WS-CALL-COUNT).
042900     MOVE TC-TOOL-NAME TO CALL-TOOL-NAME(WS-CALL-COUNT).
043000     MOVE TC-ARGUMENTS TO CALL-ARGUMENTS(WS-CALL-COUNT).
043100     MOVE "N" TO CALL-HAS-RESULT-SW(WS-CALL-COUNT).
043200     MOVE "N" TO CALL-COUNTED-SW(WS-CALL-COUNT).
043300*    A 'C' RECORD ARRIVES AFTER ITS OWN 'M' RECORD IN THE TRACE
043400*    (THE ASSISTANT'S MESSAGE COMES BEFORE THE TOOL CALL IT
043500*    MAKES), SO THE MATCHING MESSAGE ROW IS ALREADY IN THE
043600*    TABLE - SCAN BACK OVER IT TO FLAG MSG-HAS-CALL-SW.
043700     PERFORM 232-MARK-MSG-HAS-CALL THRU 232-EXIT
043800         VARYING MSG-IDX FROM 1 BY 1
043900         UNTIL MSG-IDX > WS-MSG-COUNT.
044000 230-EXIT.
044100     EXIT.
044200
044300 232-MARK-MSG-HAS-CALL.
044400     IF MSG-SEQ(MSG-IDX) = CALL-MSG-SEQ(WS-CALL-COUNT)
044500         MOVE "Y" TO MSG-HAS-CALL-SW(MSG-IDX).
044600 232-EXIT.
044700     EXIT.
044800
044900 240-ADD-RSLT-ROW.
045000     IF WS-GROUP-INVALID
045100         GO TO 240-EXIT.
045200     ADD 1 TO WS-RSLT-COUNT.
045300     IF WS-RSLT-COUNT > WS-MAX-RSLTS
045400         MOVE "Y" TO WS-TRUNCATED-SW
045500         SUBTRACT 1 FROM WS-RSLT-COUNT
045600         GO TO 240-EXIT.
045700     MOVE TR-CALL-ID TO RSLT-CALL-ID(WS-RSLT-COUNT).
045800     MOVE TR-SUCCESS-FLAG TO RSLT-SUCCESS-FLAG(WS-RSLT-COUNT).
045900     MOVE TR-RESULT-TEXT TO RSLT-TEXT(WS-RSLT-COUNT).
046000     MOVE "N" TO RSLT-HAS-CALL-SW(WS-RSLT-COUNT).
046100     MOVE "N" TO RSLT-COUNTED-SW(WS-RSLT-COUNT).
046200 240-EXIT.
046300     EXIT.
046400
046500******************************************************************
046600*    ONE COMPLETE TRACE GROUP IS SITTING IN THE WORKING TABLES - *
046700*    DRIVE IT THROUGH SIGNALS, SCORER, POLICY, THEN WRITE.       *
046800******************************************************************
046900 300-EVALUATE-TRACE.
047000     MOVE "300-EVALUATE-TRACE" TO PARA-NAME.
047100     PERFORM 310-CALC-ALL-SIGNALS THRU 310-EXIT.
047200     PERFORM 320-CALC-OVERALL-SCORE THRU 320-EXIT.
047300     PERFORM 330-DETERMINE-VERDICT THRU 330-EXIT.
047400     PERFORM 340-BUILD-DETAIL-TEXTS THRU 340-EXIT.
047500     PERFORM 350-BUMP-VERDICT-TOTALS THRU 350-EXIT.
047600     PERFORM 700-WRITE-REPORT-REC THRU 700-EXIT.
047700     PERFORM 720-WRITE-SUMMARY-BLOCK THRU 720-EXIT.
047800     ADD 1 TO WS-TRACES-EVALUATED.
047900 300-EXIT.
048000     EXIT.
048100
048200******************************************************************
048300*    310 SERIES - CALL RS1SIGS FOUR TIMES, ONCE PER SIGNAL, ALL   *
048400*    FOUR AGAINST THE SAME WORKING TABLES - ONLY SIGNAL-TYPE-SW   *
048500*    CHANGES BETWEEN CALLS.  ORDER (H/L/M/C) IS FIXED BY THE      *
048600*    RS1-SCORER-REC LAYOUT THAT RECEIVES EACH RESULT AND MUST    *
048700*    NOT BE CHANGED WITHOUT CHECKING RS1SCOR'S WEIGHT TABLE.      *
048800******************************************************************
048900 310-CALC-ALL-SIGNALS.
049000     MOVE "H" TO SIGNAL-TYPE-SW.
049100     CALL 'RS1SIGS' USING RS1-SIGNAL-REC, WS-CURRENT-TRACE-HDR,
049200         WS-MSG-COUNT, WS-MSG-TABLE, WS-CALL-COUNT,
049300         WS-CALL-TABLE, WS-RSLT-COUNT, WS-RSLT-TABLE,
049400         WS-DISTINCT-WORK-FIELDS, RETURN-CD.
049500     MOVE SIGNAL-SCORE-OUT TO SCOR-HALLUC-SCORE.
049600
049700     MOVE "L" TO SIGNAL-TYPE-SW.
049800     CALL 'RS1SIGS' USING RS1-SIGNAL-REC, WS-CURRENT-TRACE-HDR,
049900         WS-MSG-COUNT, WS-MSG-TABLE, WS-CALL-COUNT,
050000         WS-CALL-TABLE, WS-RSLT-COUNT, WS-RSLT-TABLE,
050100         WS-DISTINCT-WORK-FIELDS, RETURN-CD.
050200     MOVE SIGNAL-SCORE-OUT TO SCOR-LOOP-SCORE.
050300
050400     MOVE "M" TO SIGNAL-TYPE-SW.
050500     CALL 'RS1SIGS' USING RS1-SIGNAL-REC, WS-CURRENT-TRACE-HDR,
050600         WS-MSG-COUNT, WS-MSG-TABLE, WS-CALL-COUNT,
050700         WS-CALL-TABLE, WS-RSLT-COUNT, WS-RSLT-TABLE,
050800         WS-DISTINCT-WORK-FIELDS, RETURN-CD.
050900     MOVE SIGNAL-SCORE-OUT TO SCOR-MISUSE-SCORE.
051000
051100     MOVE "C" TO SIGNAL-TYPE-SW.
051200     CALL 'RS1SIGS' USING RS1-SIGNAL-REC, WS-CURRENT-TRACE-HDR,
051300         WS-MSG-COUNT, WS-MSG-TABLE, WS-CALL-COUNT,
051400         WS-CALL-TABLE, WS-RSLT-COUNT, WS-RSLT-TABLE,
051500         WS-DISTINCT-WORK-FIELDS, RETURN-CD.
051600     MOVE SIGNAL-SCORE-OUT TO SCOR-COST-SCORE.
051700 310-EXIT.
051800     EXIT.
051900
052000******************************************************************
052100*    320 SERIES - ROLL THE FOUR SIGNAL SCORES UP INTO ONE         *
052200*    OVERALL VIA RS1SCOR'S FIXED-WEIGHT FORMULA.                  *
052300******************************************************************
052400 320-CALC-OVERALL-SCORE.
052500     CALL 'RS1SCOR' USING RS1-SCORER-REC, RETURN-CD.
052600*    A NEGATIVE RETURN-CD FROM RS1SCOR MEANS ITS WEIGHT TOTAL
052700*    CAME BACK ZERO - AN EMPTY SIGNAL LIST, WHICH THIS BATCH
052800*    SHOULD NEVER PRODUCE (ALL FOUR SIGNALS ARE ALWAYS PRESENT).
052900*    TREAT IT AS A PROCESSING ERROR, NOT A BAD TRACE, AND FORCE
053000*    THE ABEND PATH RATHER THAN WRITE A GARBAGE OVERALL SCORE.
053100     IF RETURN-CD < 0
053200         MOVE "RS1SCOR RETURNED A FATAL RETURN-CODE" TO
053300                                                    ABEND-REASON
053400         GO TO 1000-ABEND-RTN.
053500 320-EXIT.
053600     EXIT.
053700
053800******************************************************************
053900*    330 SERIES - ONE CALL TO RS1POLY IN VERDICT MODE - HANDS     *
054000*    OVER ALL FIVE SCORES AND GETS BACK THE VERDICT WORD AND THE  *
054100*    FULL REASONING SENTENCE.                                     *
054200******************************************************************
054300 330-DETERMINE-VERDICT.
054400     MOVE "V" TO POL-MODE-SW.
054500     MOVE SCOR-HALLUC-SCORE TO POL-HALLUC-SCORE.
054600     MOVE SCOR-LOOP-SCORE TO POL-LOOP-SCORE.
054700     MOVE SCOR-MISUSE-SCORE TO POL-MISUSE-SCORE.
054800     MOVE SCOR-COST-SCORE TO POL-COST-SCORE.
054900     MOVE SCOR-OVERALL-SCORE TO POL-OVERALL-SCORE.
055000     MOVE WS-TOTAL-TOKENS TO POL-TOTAL-TOKENS.
055100     CALL 'RS1POLY' USING RS1-POLICY-REC, RETURN-CD.
055200 330-EXIT.
055300     EXIT.
055400
055500******************************************************************
055600*    340 SERIES - FOUR MORE CALLS TO RS1POLY, THIS TIME IN        *
055700*    DETAIL MODE, ONE PER SIGNAL - EACH RETURNS ONE LINE OF       *
055800*    DETAIL TEXT FOR THE SUMMARY REPORT'S "-- " LINES.  EACH      *
055900*    RESULT IS COPIED OUT TO WS-DETAIL-TEXT-HOLD IMMEDIATELY -    *
056000*    POL-DETAIL-TEXT GETS OVERWRITTEN BY THE VERY NEXT CALL.      *
056100******************************************************************
056200 340-BUILD-DETAIL-TEXTS.
056300     MOVE "D" TO POL-MODE-SW.
056400
056500     MOVE "hallucination  " TO POL-SIGNAL-NAME.
056600     MOVE SCOR-HALLUC-SCORE TO POL-DETAIL-SCORE.
056700     CALL 'RS1POLY' USING RS1-POLICY-REC, RETURN-CD.
056800     MOVE POL-DETAIL-TEXT TO WS-HALLUC-DETAIL-TEXT.
056900
057000     MOVE "loop           " TO POL-SIGNAL-NAME.
057100     MOVE SCOR-LOOP-SCORE TO POL-DETAIL-SCORE.
057200     CALL 'RS1POLY' USING RS1-POLICY-REC, RETURN-CD.
057300     MOVE POL-DETAIL-TEXT TO WS-LOOP-DETAIL-TEXT.
057400
057500     MOVE "tool_misuse    " TO POL-SIGNAL-NAME.
057600     MOVE SCOR-MISUSE-SCORE TO POL-DETAIL-SCORE.
057700     CALL 'RS1POLY' USING RS1-POLICY-REC, RETURN-CD.
057800     MOVE POL-DETAIL-TEXT TO WS-MISUSE-DETAIL-TEXT.
057900
058000     MOVE "cost           " TO POL-SIGNAL-NAME.
058100     MOVE SCOR-COST-SCORE TO POL-DETAIL-SCORE.
058200     CALL 'RS1POLY' USING RS1-POLICY-REC, RETURN-CD.
058300     MOVE POL-DETAIL-TEXT TO WS-COST-DETAIL-TEXT.
058400 340-EXIT.
058500     EXIT.
058600
058700******************************************************************
058800*    350 SERIES - BUMP THE RUN-WIDE PASS/WARN/FAIL COUNTS OFF     *
058900*    THE VERDICT RS1POLY JUST RETURNED.                           *
059000******************************************************************
059100 350-BUMP-VERDICT-TOTALS.
059200     IF POL-VERDICT = "FAIL"
059300         ADD 1 TO WS-FAIL-CT
059400     ELSE IF POL-VERDICT = "WARN"
059500         ADD 1 TO WS-WARN-CT
059600     ELSE
059700         ADD 1 TO WS-PASS-CT.
059800 350-EXIT.
059900     EXIT.
060000
060100******************************************************************
060200*    700 SERIES - MACHINE-READABLE REPORT-FILE RECORD, ONE PER    *
060300*    TRACE.  STRAIGHT FIELD-BY-FIELD MOVES OFF THE SCORES AND     *
060400*    COUNTS ALREADY SITTING IN WORKING-STORAGE - NO EDITING, THIS *
060500*    RECORD IS FOR DOWNSTREAM PROGRAMS, NOT FOR A HUMAN READER.   *
060600******************************************************************
060700 700-WRITE-REPORT-REC.
060800     MOVE "700-WRITE-REPORT-REC" TO PARA-NAME.
060900     MOVE WS-TRACE-ID TO RPT-TRACE-ID.
061000     MOVE POL-VERDICT TO RPT-VERDICT.
061100     COMPUTE RPT-OVERALL-SCORE ROUNDED = SCOR-OVERALL-SCORE.
061200     COMPUTE RPT-HALLUC-SCORE ROUNDED = SCOR-HALLUC-SCORE.
061300     COMPUTE RPT-LOOP-SCORE ROUNDED = SCOR-LOOP-SCORE.
061400     COMPUTE RPT-MISUSE-SCORE ROUNDED = SCOR-MISUSE-SCORE.
061500     COMPUTE RPT-COST-SCORE ROUNDED = SCOR-COST-SCORE.
061600     MOVE WS-MSG-COUNT TO RPT-TOTAL-MESSAGES.
061700     MOVE WS-CALL-COUNT TO RPT-TOTAL-TOOL-CALLS.
061800     MOVE WS-TOTAL-TOKENS TO RPT-TOTAL-TOKENS.
061900     MOVE POL-REASONING TO RPT-REASONING.
062000     WRITE REPORT-FILE-REC-D FROM RS1-REPORT-REC.
062100 700-EXIT.
062200     EXIT.
062300
062400******************************************************************
062500*    720 SERIES - THE HUMAN-READABLE SUMMARY BLOCK, ONE PER       *
062600*    TRACE - TITLE, VERDICT, OVERALL SCORE, ONE SIGNAL/DETAIL     *
062700*    LINE PAIR PER SIGNAL, THEN THE FULL REASONING SENTENCE.      *
062800*    EVERY WRITE HERE PULLS ITS PRINT-LINE LAYOUT FROM RS1RPT -   *
062900*    THIS PARAGRAPH ONLY MOVES DATA INTO THE -O FIELDS AND        *
063000*    WRITES, IT NEVER BUILDS TEXT ITSELF.                         *
063100******************************************************************
063200 720-WRITE-SUMMARY-BLOCK.
063300     MOVE "720-WRITE-SUMMARY-BLOCK" TO PARA-NAME.
063400*    FIRST TRACE OF THE RUN GETS A TOP-OF-FORM PAGE BREAK BEFORE
063500*    ITS RULE LINE; EVERY TRACE AFTER THE FIRST GETS A BLANK
063600*    LINE INSTEAD SO THE BLOCKS DON'T RUN TOGETHER.
063700     IF WS-TRACES-EVALUATED = ZERO
063800         WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-RULE-LINE
063900             AFTER ADVANCING TOP-OF-FORM
064000     ELSE
064100         WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-BLANK-LINE
064200             AFTER ADVANCING 1
064300         WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-RULE-LINE
064400             AFTER ADVANCING 1.
064500     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-TITLE-LINE
064600         AFTER ADVANCING 1.
064700     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-RULE-LINE
064800         AFTER ADVANCING 1.
064900
065000*    TRACE ID / VERDICT / OVERALL SCORE - ONE LINE EACH.
065100     MOVE WS-TRACE-ID TO SUMM-TRACE-ID-O.
065200     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-TRACE-LINE
065300         AFTER ADVANCING 1.
065400     MOVE POL-VERDICT TO SUMM-VERDICT-O.
065500     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-VERDICT-LINE
065600         AFTER ADVANCING 1.
065700     MOVE RPT-OVERALL-SCORE TO SUMM-OVERALL-O.
065800     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-OVERALL-LINE
065900         AFTER ADVANCING 1.
066000     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-BLANK-LINE
066100         AFTER ADVANCING 1.
066200     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-SIGHDR-LINE
066300         AFTER ADVANCING 1.
066400
066500*    HALLUCINATION SIGNAL/DETAIL LINE PAIR.
066600     MOVE "hallucination  " TO SUMM-SIGNAL-NAME-O.
066700     MOVE RPT-HALLUC-SCORE TO SUMM-SIGNAL-SCORE-O.
066800     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-SIGNAL-LINE
066900         AFTER ADVANCING 1.
067000     MOVE WS-HALLUC-DETAIL-TEXT TO SUMM-DETAIL-TEXT-O.
067100     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-DETAIL-LINE
067200         AFTER ADVANCING 1.
067300
067400*    LOOP SIGNAL/DETAIL LINE PAIR.
067500     MOVE "loop           " TO SUMM-SIGNAL-NAME-O.
067600     MOVE RPT-LOOP-SCORE TO SUMM-SIGNAL-SCORE-O.
067700     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-SIGNAL-LINE
067800         AFTER ADVANCING 1.
067900     MOVE WS-LOOP-DETAIL-TEXT TO SUMM-DETAIL-TEXT-O.
068000     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-DETAIL-LINE
068100         AFTER ADVANCING 1.
068200
068300*    TOOL-MISUSE SIGNAL/DETAIL LINE PAIR.
068400     MOVE "tool_misuse    " TO SUMM-SIGNAL-NAME-O.
068500     MOVE RPT-MISUSE-SCORE TO SUMM-SIGNAL-SCORE-O.
068600     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-SIGNAL-LINE
068700         AFTER ADVANCING 1.
068800     MOVE WS-MISUSE-DETAIL-TEXT TO SUMM-DETAIL-TEXT-O.
068900     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-DETAIL-LINE
069000         AFTER ADVANCING 1.
069100
069200*    COST SIGNAL/DETAIL LINE PAIR.
069300     MOVE "cost           " TO SUMM-SIGNAL-NAME-O.
069400     MOVE RPT-COST-SCORE TO SUMM-SIGNAL-SCORE-O.
069500     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-SIGNAL-LINE
069600         AFTER ADVANCING 1.
069700     MOVE WS-COST-DETAIL-TEXT TO SUMM-DETAIL-TEXT-O.
069800     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-DETAIL-LINE
069900         AFTER ADVANCING 1.
070000
070100*    REASONING SENTENCE - TRUNCATED TO THE 130-BYTE PRINT WIDTH,
070200*    THE FULL 200-BYTE SENTENCE ONLY SURVIVES ON REPORT-FILE.
070300     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-BLANK-LINE
070400         AFTER ADVANCING 1.
070500     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-REASONHDR-LINE
070600         AFTER ADVANCING 1.
070700     MOVE POL-REASONING(1:130) TO SUMM-REASON-TEXT-O.
070800     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-REASONTXT-LINE
070900         AFTER ADVANCING 1.
071000     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-RULE-LINE
071100         AFTER ADVANCING 1.
071200 720-EXIT.
071300     EXIT.
071400
071500 800-OPEN-FILES.
071600     MOVE "800-OPEN-FILES" TO PARA-NAME.
071700     OPEN INPUT TRACE-FILE.
071800     OPEN OUTPUT REPORT-FILE, SUMMARY-FILE, SYSOUT.
071900 800-EXIT.
072000     EXIT.
072100
072200 850-CLOSE-FILES.
072300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
072400     CLOSE TRACE-FILE, REPORT-FILE, SUMMARY-FILE, SYSOUT.
072500 850-EXIT.
072600     EXIT.
072700
072800 900-READ-TRACE-FILE.
072900     READ TRACE-FILE INTO TRACE-FILE-REC
073000         AT END MOVE "N" TO WS-MORE-DATA-SW
073100         GO TO 900-EXIT
073200     END-READ.
073300 900-EXIT.
073400     EXIT.
073500
073600******************************************************************
073700*    950 SERIES - END-OF-JOB CONTROL-TOTAL FOOTER ON THE          *
073800*    SUMMARY-FILE - RUN-WIDE COUNTS, NOT PER-TRACE.               *
073900******************************************************************
074000 950-WRITE-FOOTER.
074100     MOVE "950-WRITE-FOOTER" TO PARA-NAME.
074200     MOVE WS-TRACES-EVALUATED TO SUMM-TOT-EVAL-O.
074300     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-FOOTER-LINE-1
074400         AFTER ADVANCING 1.
074500     MOVE WS-PASS-CT TO SUMM-TOT-PASS-O.
074600     MOVE WS-WARN-CT TO SUMM-TOT-WARN-O.
074700     MOVE WS-FAIL-CT TO SUMM-TOT-FAIL-O.
074800     WRITE SUMMARY-FILE-REC-D FROM WS-SUMM-FOOTER-LINE-2
074900         AFTER ADVANCING 1.
075000 950-EXIT.
075100     EXIT.
075200
075300 970-SET-RETURN-CODE.
075400*    RETURN-CODE 3 (FATAL INPUT ERROR) WINS OUTRIGHT - SEE THE     030714AK
075500*    07/14/03 CHANGE LOG ENTRY ABOVE.  A RUN THAT SAW EVEN ONE
075600*    BLANK-TRACE-ID HEADER MUST NEVER COME BACK WITH A CLEAN OR
075700*    MERELY-WARN/FAIL CODE, NO MATTER HOW EVERY OTHER TRACE
075800*    SCORED.
075900     IF WS-HAD-FATAL-ERROR
076000         MOVE 3 TO RETURN-CODE
076100     ELSE IF WS-FAIL-CT > 0
076200         MOVE 2 TO RETURN-CODE
076300     ELSE IF WS-WARN-CT > 0
076400         MOVE 1 TO RETURN-CODE
076500     ELSE
076600         MOVE 0 TO RETURN-CODE.
076700 970-EXIT.
076800     EXIT.
076900
077000 999-CLEANUP.
077100     MOVE "999-CLEANUP" TO PARA-NAME.
077200*    THE LAST GROUP READ NEVER GOT A CHANCE TO BE CLOSED OUT BY
077300*    100-MAINLINE (THERE IS NO 'H' RECORD AFTER IT TO TRIGGER
077400*    THE FLUSH) - DO IT HERE, ONE LAST TIME, BEFORE THE FOOTER.
077500     PERFORM 200-FLUSH-TRACE-GROUP THRU 200-EXIT.
077600     PERFORM 950-WRITE-FOOTER THRU 950-EXIT.
077700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077800
077900     DISPLAY "** TRACES EVALUATED **".
078000     DISPLAY WS-TRACES-EVALUATED.
078100     DISPLAY "** PASS / WARN / FAIL **".
078200     DISPLAY WS-PASS-CT, WS-WARN-CT, WS-FAIL-CT.
078300     DISPLAY "** INPUT ERRORS **".
078400     DISPLAY WS-INPUT-ERROR-CT.
078500
078600     DISPLAY "******** NORMAL END OF JOB RS1MAIN ********".
078700 999-EXIT.
078800     EXIT.
078900
079000******************************************************************
079100*    FORCED-ABEND PATH - SAME OLD BILLING-SUITE TRICK (DIVIDE     *
079200*    ZERO-VAL INTO ONE-VAL, SEE RS1ABND) SO OPERATIONS SEES THE   *
079300*    SAME S0C7 SIGNATURE ON A PROCESSING ERROR THAT THEY HAVE     *
079400*    ALWAYS WATCHED FOR ON THIS SHIFT, REGARDLESS OF WHICH        *
079500*    PROGRAM IN THE JOB STREAM RAISED IT.                         *
079600******************************************************************
079700 1000-ABEND-RTN.
079800     WRITE SYSOUT-REC FROM ABEND-REC.
079900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
080000     DISPLAY "*** ABNORMAL END OF JOB - RS1MAIN ***" UPON CONSOLE.
080100     DIVIDE ZERO-VAL INTO ONE-VAL.
