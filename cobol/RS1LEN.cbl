000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RS1LEN.
000400 AUTHOR. T. GRAY-DELANEY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/01/88.
000700 DATE-COMPILED. 03/01/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          RETURNS THE TRIMMED (TRAILING-BLANK-STRIPPED) LENGTH
001300*          OF A TEXT FIELD.  CALLED BY RS1SIGS TO TRIM BOTH
001400*          SIDES OF A JACCARD SIMILARITY COMPARE BEFORE THE
001500*          CHARACTER SETS ARE BUILT.  FIXED AT 200 BYTES - THE
001600*          WIDTH OF A MESSAGE CONTENT FIELD - ANY CALLER WITH A
001700*          SHORTER FIELD MUST PAD IT OUT TO 200 FIRST.
001800*
001900*          NO INTRINSIC FUNCTIONS ARE USED - THE COMPILE FARM
002000*          THIS RUNS ON DOES NOT CARRY FUNCTION REVERSE, SO WE
002100*          SCAN BACKWARD BY SUBSCRIPT THE WAY THIS SHOP ALWAYS
002200*          HAS.
002300*
002400*    CHANGE LOG
002500*    ----------
002600*    03/01/88 TGD ORIGINAL PROGRAM - LIFTED THE SCAN IDEA FROM
002700*                  THE OLD STRLTH UTILITY BUT DROPPED ITS
002800*                  FUNCTION REVERSE CALL.
002900*    09/02/97 TGD RETURN-LTH IS NOW SET, NOT ACCUMULATED - TWO      970902TD
003000*                  CALLERS IN RS1SIGS FORGOT TO ZERO IT FIRST.
003100*    01/22/99 JS   Y2K SCRUB - NO DATE FIELDS IN THIS PROGRAM,      990122JS
003200*                  NOTHING TO CONVERT.  LOGGED PER STANDARDS.
003300*    06/30/03 AK   ADDED RETURN-LTH-HEX/WS-SUB-HEX DEBUG ALIASES    030630AK
003400*                  SO OPERATIONS CAN DISPLAY THE RAW COMP BYTES
003500*                  WHEN A CALLER PASSES GARBAGE.
003600*    07/14/03 AK   NARROWED TEXT1 FROM 255 TO 200 BYTES - THE       030714AK
003700*                  ONLY CALLER LEFT IS THE MESSAGE-CONTENT COMPARE
003800*                  IN RS1SIGS AND THE OLD WIDTH WAS SCANNING PAST
003900*                  THE END OF THE PASSED FIELD ON SHORT CONTENT.
004000******************************************************************
004100 
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 INPUT-OUTPUT SECTION.
004700 
004800 DATA DIVISION.
004900 FILE SECTION.
005000 
005100 WORKING-STORAGE SECTION.
005200 01  WS-SCAN-FIELDS.
005300     05  WS-SUB                   PIC 9(3)  COMP.
005400     05  WS-SUB-HEX  REDEFINES WS-SUB
005500                                  PIC X(2).
005550     05  FILLER                   PIC X(1)  VALUE SPACE.
005600
005700 LINKAGE SECTION.
005800 01  TEXT1                        PIC X(200).
005900 01  TEXT1-TBL REDEFINES TEXT1.
006000     05  TEXT1-CHAR OCCURS 200 TIMES
006100                                  PIC X(1).
006200 01  RETURN-LTH                   PIC S9(4) COMP.
006300 01  RETURN-LTH-HEX REDEFINES RETURN-LTH
006400                                  PIC X(2).
006500 
006600 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
006800     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT.
006900     GOBACK.
007000 
007100 000-HOUSEKEEPING.
007200     MOVE 200 TO WS-SUB.
007300 000-EXIT.
007400     EXIT.
007500 
007600 100-SCAN-BACKWARD.
007700     PERFORM 150-STEP-BACK THRU 150-EXIT
007800         VARYING WS-SUB FROM 200 BY -1
007900         UNTIL WS-SUB = 0
008000            OR TEXT1-CHAR(WS-SUB) NOT = SPACE.
008100     MOVE WS-SUB TO RETURN-LTH.
008200 100-EXIT.
008300     EXIT.
008400 
008500 150-STEP-BACK.
008600*    NOTHING TO DO HERE - THE VARYING CLAUSE DOES THE WORK.
008700*    PARAGRAPH EXISTS ONLY SO 100-SCAN-BACKWARD CAN PERFORM A
008800*    RANGE, PER SHOP STANDARD.
008900 150-EXIT.
009000     EXIT.
