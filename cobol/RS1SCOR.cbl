000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RS1SCOR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          FIXED-WEIGHT LINEAR SCORER FOR THE RS-1 RELIABILITY
001300*          SENTINEL.  TAKES THE FOUR SIGNAL SCORES RS1SIGS
001400*          COMPUTED FOR ONE TRACE AND ROLLS THEM UP INTO A
001500*          SINGLE OVERALL RISK SCORE.
001600*
001700*          WEIGHTS ARE FIXED BY THE RELIABILITY STANDARDS
001800*          COMMITTEE - DO NOT CHANGE WS-W-xxx WITHOUT A SIGNED
001900*          CHANGE REQUEST, THE WEIGHTS ARE AUDITED QUARTERLY.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    01/23/88 JS  ORIGINAL PROGRAM, MODELED ON THE OLD CLCLBCST
002400*                  COST CALCULATOR'S SINGLE-FORMULA SHAPE.
002500*    09/02/97 JS  ALL FOUR SIGNALS ARE ALWAYS PRESENT IN THIS      970902JS
002600*                  BATCH SO WS-WEIGHT-TOTAL IS ALWAYS 1.0000,
002700*                  BUT WE STILL DIVIDE BY IT IN CASE THAT EVER
002800*                  CHANGES.
002900*    01/22/99 TGD Y2K SCRUB - NO DATE FIELDS HERE, LOGGED PER      990122TD
003000*                  STANDARDS.
003100*    06/30/03 AK  ADDED WS-WEIGHT-TOTAL-HEX DEBUG ALIAS - AN         030630AK
003200*                  AUDIT RUN CAME BACK WITH RETURN-CD -1 AND
003300*                  NOBODY COULD TELL FROM THE DISPLAY WHETHER THE
003400*                  PACKED WEIGHT TOTAL WAS TRULY ZERO OR JUST
003500*                  MIS-EDITED ON THE OPERATOR'S SCREEN.
003520*    08/04/03 AK  WS-CLAMP-SUB MOVED BACK TO 77-LEVEL - IT IS A   030804AK
003540*                  SCAN SUBSCRIPT, NOT PART OF ANY GROUP, AND HAS
003560*                  NO BUSINESS BEING AN 01.
003600******************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 
004700 WORKING-STORAGE SECTION.
004800 01  WS-FIXED-WEIGHTS.
004900     05  WS-W-HALLUC              PIC 9V9999 COMP-3
005000                                  VALUE .3500.
005100     05  WS-W-LOOP                PIC 9V9999 COMP-3
005200                                  VALUE .2500.
005300     05  WS-W-MISUSE              PIC 9V9999 COMP-3
005400                                  VALUE .2500.
005500     05  WS-W-COST                PIC 9V9999 COMP-3
005600                                  VALUE .1500.
005650     05  FILLER                   PIC X(1)  VALUE SPACE.
005700
005800 01  WS-WEIGHT-TOTAL              PIC 9V9999 COMP-3.
005900 01  WS-WEIGHT-TOTAL-HEX REDEFINES WS-WEIGHT-TOTAL
006000                                  PIC X(3).
006100 01  WS-WEIGHTED-SUM              PIC S9V9999 COMP-3.
006200 77  WS-CLAMP-SUB                 PIC 9(1)  COMP.
006300 
006400 LINKAGE SECTION.
006500 01  RS1-SCORER-REC.
006600     05  SCOR-HALLUC-SCORE        PIC S9V9999 COMP-3.
006700     05  SCOR-LOOP-SCORE          PIC S9V9999 COMP-3.
006800     05  SCOR-MISUSE-SCORE        PIC S9V9999 COMP-3.
006900     05  SCOR-COST-SCORE          PIC S9V9999 COMP-3.
007000     05  SCOR-OVERALL-SCORE       PIC S9V9999 COMP-3.
007100 01  RS1-SCORER-REC-ALT REDEFINES RS1-SCORER-REC.
007200     05  SCOR-ALL-SCORES OCCURS 5 TIMES
007300                                  PIC S9V9999 COMP-3.
007400 01  RETURN-CD                    PIC S9(4) COMP.
007500 01  RETURN-CD-HEX REDEFINES RETURN-CD
007600                                  PIC X(2).
007700 
007800 PROCEDURE DIVISION USING RS1-SCORER-REC, RETURN-CD.
007900     PERFORM 100-COMBINE-SIGNALS THRU 100-EXIT.
008000     PERFORM 900-CLAMP-SCORE THRU 900-EXIT.
008100     MOVE ZERO TO RETURN-CD.
008200     GOBACK.
008300 
008400 100-COMBINE-SIGNALS.
008500*    OVERALL = SUM(SIGNAL SCORE * WEIGHT) / SUM(WEIGHTS PRESENT)
008600*    ALL FOUR SIGNALS ARE ALWAYS PRESENT IN THIS BATCH.
008700     COMPUTE WS-WEIGHT-TOTAL =
008800         WS-W-HALLUC + WS-W-LOOP + WS-W-MISUSE + WS-W-COST.
008900 
009000     IF WS-WEIGHT-TOTAL = ZERO
009100*        AN EMPTY SIGNAL LIST IS A PROCESSING ERROR - THE
009200*        CALLER (RS1MAIN) TREATS A NEGATIVE RETURN-CD AS FATAL.
009300         MOVE -1 TO RETURN-CD
009400         MOVE ZERO TO SCOR-OVERALL-SCORE
009500         GO TO 100-EXIT.
009600 
009700     COMPUTE WS-WEIGHTED-SUM =
009800         (SCOR-HALLUC-SCORE * WS-W-HALLUC)
009900       + (SCOR-LOOP-SCORE   * WS-W-LOOP)
010000       + (SCOR-MISUSE-SCORE * WS-W-MISUSE)
010100       + (SCOR-COST-SCORE   * WS-W-COST).
010200 
010300     COMPUTE SCOR-OVERALL-SCORE ROUNDED =
010400         WS-WEIGHTED-SUM / WS-WEIGHT-TOTAL.
010500 100-EXIT.
010600     EXIT.
010700 
010800 900-CLAMP-SCORE.
010900*    DEFENSIVE CLAMP OF ALL FIVE SCORE SLOTS (THE FOUR SIGNALS
011000*    AS PASSED IN, PLUS THE OVERALL WE JUST COMPUTED) - WALKED
011100*    VIA RS1-SCORER-REC-ALT SO ONE LOOP COVERS ALL FIVE.
011200     PERFORM 950-CLAMP-ONE THRU 950-EXIT
011300         VARYING WS-CLAMP-SUB FROM 1 BY 1
011400         UNTIL WS-CLAMP-SUB > 5.
011500 900-EXIT.
011600     EXIT.
011700 
011800 950-CLAMP-ONE.
011900     IF SCOR-ALL-SCORES(WS-CLAMP-SUB) < ZERO
012000         MOVE ZERO TO SCOR-ALL-SCORES(WS-CLAMP-SUB).
012100     IF SCOR-ALL-SCORES(WS-CLAMP-SUB) > 1
012200         MOVE 1 TO SCOR-ALL-SCORES(WS-CLAMP-SUB).
012300 950-EXIT.
012400     EXIT.
