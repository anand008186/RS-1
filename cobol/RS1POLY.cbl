000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RS1POLY.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          POLICY ENGINE FOR THE RS-1 RELIABILITY SENTINEL.
001300*          TWO CALL SHAPES, SELECTED BY POL-MODE-SW - MODELED ON
001400*          THE OLD PCTPROC STORED PROCEDURE'S NESTED-IF BAND
001500*          STRUCTURE (SQL PULLED OUT, WE HAVE NO DB2 HERE):
001600*
001700*          MODE "V" (VERDICT) - GIVEN THE FOUR SIGNAL SCORES AND
001800*          THE OVERALL SCORE, APPLIES THE CRITICAL-THRESHOLD AND
001900*          VERDICT RULES AND BUILDS THE REASONING SENTENCE.
002000*
002100*          MODE "D" (DETAIL) - GIVEN ONE SIGNAL NAME AND ITS
002200*          SCORE, RETURNS THE ONE-LINE DETAIL TEXT FOR THE
002300*          SUMMARY REPORT.
002400*
002500*          THIS PROGRAM OWNS EVERY NUMBER A HUMAN READER SEES ON
002600*          THE SUMMARY - THE VERDICT WORD, THE REASONING SENTENCE,
002700*          AND THE PER-SIGNAL DETAIL LINE.  RS1MAIN AND RS1SIGS
002800*          NEVER BUILD DISPLAY TEXT THEMSELVES; THEY HAND US THE
002900*          NUMBERS AND WE HAND BACK WORDS.  KEEP IT THAT WAY - THE
003000*          RELIABILITY STANDARDS COMMITTEE CHANGES WORDING MORE
003100*          OFTEN THAN IT CHANGES ARITHMETIC, AND THIS SPLIT MEANS
003200*          A WORDING CHANGE IS A ONE-PROGRAM RECOMPILE.
003300*
003400*    CHANGE LOG
003500*    ----------
003600*    01/23/88 JS  ORIGINAL PROGRAM.
003700*    09/02/97 JS  SPLIT OUT OF RS1SIGS - THE RELIABILITY           970902JS
003800*                  STANDARDS COMMITTEE WANTED THRESHOLD CHANGES
003900*                  TO BE A ONE-PROGRAM RECOMPILE, NOT A SIGNAL
004000*                  RECOMPILE.
004100*    01/22/99 TGD Y2K SCRUB - NO DATE FIELDS HERE, LOGGED PER      990122TD
004200*                  STANDARDS.
004300*    06/30/03 AK  REASONING TEXT NOW BUILT WITH STRING/POINTER    030630AK
004400*                  INSTEAD OF FIXED MOVES - AUDIT WANTED THE
004500*                  CRITICAL-ISSUES CLAUSE TO DISAPPEAR CLEANLY
004600*                  WHEN THERE ARE NONE, NOT TRAIL BLANKS.
004700*    08/04/03 AK  WS-REASON-PTR MOVED BACK TO 77-LEVEL - IT IS A  030804AK
004800*                  STANDALONE POINTER/SUBSCRIPT FIELD, NOT PART
004900*                  OF ANY GROUP.
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300*    NO FILES OF OUR OWN - EVERYTHING COMES IN AND GOES OUT
005400*    THROUGH THE LINKAGE SECTION BELOW, SO THERE IS NO SELECT/FD
005500*    AND NO PRINTER SPECIAL-NAMES TO DECLARE - THOSE LIVE IN
005600*    RS1MAIN, THE ONLY PROGRAM IN THIS SUITE THAT OWNS A FILE.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006100 INPUT-OUTPUT SECTION.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*    CRITICAL-THRESHOLD SWITCHES - SET ONCE PER CALL BY           *
006900*    100-CHECK-CRITICALS AND READ BY 200-VERDICT-RTN AND THE      *
007000*    REASONING PARAGRAPHS.  KEPT AS SEPARATE 88-LEVEL SWITCHES,   *
007100*    NOT A SINGLE OCCURS TABLE, BECAUSE EACH ONE HAS ITS OWN      *
007200*    THRESHOLD VALUE AND THE COMMITTEE ASKS FOR THOSE ONE AT A    *
007300*    TIME, NOT AS A GROUP.                                       *
007400******************************************************************
007500 01  WS-CRITICAL-SWITCHES.
007600*    "CRITICAL" MEANS THE SIGNAL ON ITS OWN IS BAD ENOUGH TO
007700*    FORCE OR PUSH THE VERDICT REGARDLESS OF THE BLENDED OVERALL
007800*    SCORE - SEE 100-CHECK-CRITICALS FOR THE FOUR THRESHOLDS.
007900     05  WS-CRIT-HALLUC-SW        PIC X(1)  VALUE "N".
008000         88  WS-CRIT-HALLUC                 VALUE "Y".
008100     05  WS-CRIT-LOOP-SW          PIC X(1)  VALUE "N".
008200         88  WS-CRIT-LOOP                   VALUE "Y".
008300     05  WS-CRIT-MISUSE-SW        PIC X(1)  VALUE "N".
008400         88  WS-CRIT-MISUSE                 VALUE "Y".
008500     05  WS-CRIT-COST-SW          PIC X(1)  VALUE "N".
008600         88  WS-CRIT-COST                   VALUE "Y".
008700*    FAIL-LEVEL CRITICALS (HALLUCINATION, LOOP) OUTRANK
008800*    WARN-LEVEL CRITICALS (MISUSE, COST) IN THE VERDICT RULE -
008900*    THE TWO SUMMARY SWITCHES BELOW LET 200-VERDICT-RTN TELL
009000*    THEM APART WITHOUT RE-TESTING ALL FOUR INDIVIDUAL SWITCHES.
009100     05  WS-ANY-CRIT-FAIL-SW      PIC X(1)  VALUE "N".
009200         88  WS-ANY-CRIT-FAIL               VALUE "Y".
009300     05  WS-ANY-CRIT-WARN-SW      PIC X(1)  VALUE "N".
009400         88  WS-ANY-CRIT-WARN                VALUE "Y".
009500*    TRUE IF ANY OF THE FOUR FIRED, PASS OR WARN - TELLS
009600*    300-REASONING-RTN WHETHER TO BUILD THE "CRITICAL ISSUES
009700*    DETECTED" CLAUSE AT ALL.
009800     05  WS-ANY-CRIT-AT-ALL-SW    PIC X(1)  VALUE "N".
009900         88  WS-ANY-CRIT-AT-ALL              VALUE "Y".
010000*    FLIPS ON AFTER THE FIRST NAME IS STRUNG INTO THE CRITICAL
010100*    CLAUSE SO 360-APPEND-COMMA KNOWS WHETHER A COMMA GOES
010200*    BEFORE THE NEXT ONE.
010300     05  WS-CRIT-LISTED-SW        PIC X(1)  VALUE "N".
010400         88  WS-CRIT-ALREADY-LISTED          VALUE "Y".
010500     05  FILLER                   PIC X(1)  VALUE SPACE.
010600
010700******************************************************************
010800*    EDIT FIELDS - THE FIVE SCORES ARE COMP-3 IN LINKAGE AND      *
010900*    HAVE TO COME THROUGH A DISPLAY PICTURE BEFORE THEY CAN BE    *
011000*    STRUNG INTO THE REASONING SENTENCE OR THE SUMMARY LAYOUT.    *
011100******************************************************************
011200 01  WS-EDIT-FIELDS.
011300     05  WS-OVERALL-EDIT          PIC 9.99.
011400     05  WS-HALLUC-EDIT           PIC 9.99.
011500     05  WS-LOOP-EDIT             PIC 9.99.
011600     05  WS-MISUSE-EDIT           PIC 9.99.
011700     05  WS-COST-EDIT             PIC 9.99.
011800*    TOKEN COUNT FOR THE COST DETAIL LINE - ZERO-SUPPRESSED SO
011900*    "1,234 TOKENS" DOESN'T READ "000001234 TOKENS" ON THE
012000*    SUMMARY REPORT.
012100     05  WS-TOKENS-EDIT           PIC Z(8)9.
012200     05  WS-TOKENS-LEFT           PIC X(9).
012300     05  FILLER                   PIC X(1)  VALUE SPACE.
012400
012500******************************************************************
012600*    540-COST-DETAIL TRIMS THE LEADING SPACES OFF WS-TOKENS-EDIT  *
012700*    BEFORE STRINGING THE DIGITS INTO POL-DETAIL-TEXT - THESE TWO *
012800*    FIELDS ARE ITS SCRATCH PAD.                                  *
012900******************************************************************
013000 01  WS-TRIM-FIELDS.
013100     05  WS-LEAD-CT               PIC 9(2)  COMP.
013200     05  WS-SIG-LEN               PIC 9(2)  COMP.
013300     05  FILLER                   PIC X(1)  VALUE SPACE.
013400
013500******************************************************************
013600*    600-LEVEL-TEXT-RTN'S OWN IN/OUT PAIR - IT IS CALLED FOUR     *
013700*    TIMES FROM 300-REASONING-RTN, ONCE PER SIGNAL, SO IT NEEDS   *
013800*    ITS OWN WORKING PAIR RATHER THAN BORROWING THE LINKAGE       *
013900*    SCORE FIELDS DIRECTLY.                                      *
014000******************************************************************
014100 01  WS-LEVEL-WORK.
014200     05  WS-LEVEL-SCORE-IN        PIC S9V9999 COMP-3.
014300     05  WS-LEVEL-TEXT-OUT        PIC X(8).
014400     05  FILLER                   PIC X(1)  VALUE SPACE.
014500
014600*    RUNNING POINTER FOR EVERY STRING ... WITH POINTER IN THIS
014700*    PROGRAM (REASONING SENTENCE BUILD AND THE COST DETAIL TEXT
014800*    BUILD) AND, SEPARATELY, THE 900-CLAMP-SIGNALS LOOP
014900*    SUBSCRIPT.  STANDALONE 77 - NOT PART OF ANY GROUP - THE OLD
015000*    DALYEDIT WAY OF CARRYING A SCRATCH POINTER/SUBSCRIPT FIELD.
015100 77  WS-REASON-PTR                PIC 9(3)  COMP.
015200
015300******************************************************************
015400*    LINKAGE SECTION - RS1-POLICY-REC IS RS1MAIN'S OWN COPY OF    *
015500*    THE SAME GROUP, PASSED BY REFERENCE ON EVERY CALL.  SEE      *
015600*    RS1MAIN'S 330-DETERMINE-VERDICT (MODE V) AND                 *
015700*    340-BUILD-DETAIL-TEXTS (MODE D, ONCE PER SIGNAL).            *
015800******************************************************************
015900 LINKAGE SECTION.
016000 01  RS1-POLICY-REC.
016100     05  POL-MODE-SW              PIC X(1).
016200         88  POL-VERDICT-MODE               VALUE "V".
016300         88  POL-DETAIL-MODE                VALUE "D".
016400     05  POL-SIGNAL-NAME          PIC X(15).
016500         88  POL-SIG-IS-HALLUC     VALUE "hallucination  ".
016600         88  POL-SIG-IS-LOOP       VALUE "loop           ".
016700         88  POL-SIG-IS-MISUSE     VALUE "tool_misuse    ".
016800         88  POL-SIG-IS-COST       VALUE "cost           ".
016900     05  POL-DETAIL-SCORE         PIC S9V9999 COMP-3.
017000     05  POL-TOTAL-TOKENS         PIC 9(9)  COMP.
017100*    HEX-DEBUG ALIAS - SAME REASON AS RS1MAIN'S RETURN-CD-HEX,
017200*    SO OPERATIONS CAN DISPLAY THE RAW PACKED BYTES OF A TOKEN
017300*    COUNT THAT LOOKS WRONG ON THE SCREEN.
017400     05  POL-TOTAL-TOKENS-HEX REDEFINES POL-TOTAL-TOKENS
017500                                  PIC X(4).
017600     05  POL-SCORE-GROUP.
017700         10  POL-HALLUC-SCORE     PIC S9V9999 COMP-3.
017800         10  POL-LOOP-SCORE       PIC S9V9999 COMP-3.
017900         10  POL-MISUSE-SCORE     PIC S9V9999 COMP-3.
018000         10  POL-COST-SCORE       PIC S9V9999 COMP-3.
018100*    ALTERNATE TABLE VIEW OF THE SAME FOUR SCORES SO
018200*    900-CLAMP-SIGNALS CAN WALK THEM IN A LOOP INSTEAD OF FOUR
018300*    SEPARATE IF STATEMENTS - THE SAME TRICK RS1SCOR USES ON
018400*    RS1-SCORER-REC-ALT.
018500     05  POL-SCORE-GROUP-ALT REDEFINES POL-SCORE-GROUP.
018600         10  POL-SCORE-TBL OCCURS 4 TIMES
018700                                  PIC S9V9999 COMP-3.
018800     05  POL-OVERALL-SCORE        PIC S9V9999 COMP-3.
018900     05  POL-VERDICT              PIC X(4).
019000     05  POL-DETAIL-TEXT          PIC X(60).
019100     05  POL-REASONING            PIC X(200).
019200 01  RETURN-CD                    PIC S9(4) COMP.
019300 01  RETURN-CD-HEX REDEFINES RETURN-CD
019400                                  PIC X(2).
019500
019600******************************************************************
019700*    MAINLINE - DISPATCH ON POL-MODE-SW.  DETAIL MODE IS THE      *
019800*    SHORT PATH (ONE SIGNAL, ONE LINE OF TEXT); VERDICT MODE      *
019900*    RUNS THE FULL CLAMP/CRITICALS/VERDICT/REASONING CHAIN.       *
020000*    RETURN-CD IS ALWAYS ZERO COMING BACK - THIS PROGRAM HAS NO   *
020100*    WAY TO FAIL SHORT OF A BAD CALL FROM RS1MAIN, AND A BAD      *
020200*    CALL IS A COMPILE-TIME MISTAKE, NOT A RUNTIME ONE.           *
020300******************************************************************
020400 PROCEDURE DIVISION USING RS1-POLICY-REC, RETURN-CD.
020500     IF POL-DETAIL-MODE
020600         PERFORM 500-DETAIL-TEXT-RTN THRU 500-EXIT
020700     ELSE
020800         PERFORM 900-CLAMP-SIGNALS THRU 900-EXIT
020900         PERFORM 100-CHECK-CRITICALS THRU 100-EXIT
021000         PERFORM 200-VERDICT-RTN THRU 200-EXIT
021100         PERFORM 300-REASONING-RTN THRU 300-EXIT.
021200     MOVE ZERO TO RETURN-CD.
021300     GOBACK.
021400
021500******************************************************************
021600*    100 SERIES - CRITICAL-THRESHOLD CHECK                        *
021700******************************************************************
021800 100-CHECK-CRITICALS.
021900*    CRITICAL PER-SIGNAL THRESHOLDS.  THESE ARE THE COMMITTEE'S
022000*    "THIS ALONE IS BAD ENOUGH" LINE FOR EACH SIGNAL - NOTICE
022100*    THEY ARE NOT ALL THE SAME NUMBER.  HALLUCINATION AND LOOP
022200*    ARE FAIL-LEVEL AT .8; MISUSE AND COST ARE ONLY WARN-LEVEL,
022300*    AT .7 AND .9 RESPECTIVELY.  DO NOT EQUALIZE THESE WITHOUT A
022400*    SIGNED CHANGE REQUEST.
022500     MOVE "N" TO WS-CRIT-HALLUC-SW, WS-CRIT-LOOP-SW,
022600                  WS-CRIT-MISUSE-SW, WS-CRIT-COST-SW,
022700                  WS-ANY-CRIT-FAIL-SW, WS-ANY-CRIT-WARN-SW,
022800                  WS-ANY-CRIT-AT-ALL-SW.
022900
023000*    HALLUCINATION >= .8 IS A FAIL-LEVEL CRITICAL.
023100     IF POL-HALLUC-SCORE >= .8
023200         MOVE "Y" TO WS-CRIT-HALLUC-SW
023300         MOVE "Y" TO WS-ANY-CRIT-FAIL-SW.
023400*    LOOP >= .8 IS A FAIL-LEVEL CRITICAL.
023500     IF POL-LOOP-SCORE >= .8
023600         MOVE "Y" TO WS-CRIT-LOOP-SW
023700         MOVE "Y" TO WS-ANY-CRIT-FAIL-SW.
023800*    TOOL MISUSE >= .7 IS ONLY A WARN-LEVEL CRITICAL.
023900     IF POL-MISUSE-SCORE >= .7
024000         MOVE "Y" TO WS-CRIT-MISUSE-SW
024100         MOVE "Y" TO WS-ANY-CRIT-WARN-SW.
024200*    COST >= .9 IS ALSO ONLY A WARN-LEVEL CRITICAL.
024300     IF POL-COST-SCORE >= .9
024400         MOVE "Y" TO WS-CRIT-COST-SW
024500         MOVE "Y" TO WS-ANY-CRIT-WARN-SW.
024600
024700*    ROLL THE FOUR INDIVIDUAL SWITCHES UP INTO ONE "DID ANYTHING
024800*    FIRE AT ALL" SWITCH FOR THE REASONING PARAGRAPH.
024900     IF WS-ANY-CRIT-FAIL OR WS-ANY-CRIT-WARN
025000         MOVE "Y" TO WS-ANY-CRIT-AT-ALL-SW.
025100 100-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500*    200 SERIES - VERDICT RULE                                    *
025600*    THE FOUR RULES ARE TESTED IN ORDER AND THE FIRST ONE THAT    *
025700*    HITS WINS - THIS IS A BANDED DECISION, NOT A SCORE, SO       *
025800*    ORDER MATTERS.  DO NOT REORDER WITHOUT CHECKING WITH THE     *
025900*    STANDARDS COMMITTEE FIRST.                                   *
026000******************************************************************
026100 200-VERDICT-RTN.
026200*    RULE 1 - ANY CRITICAL-FAIL SIGNAL WINS OUTRIGHT, NO MATTER
026300*    WHAT THE BLENDED OVERALL SCORE SAYS.
026400     IF WS-ANY-CRIT-FAIL
026500         MOVE "FAIL" TO POL-VERDICT
026600         GO TO 200-EXIT.
026700*    RULE 2 - OVERALL SCORE AT OR ABOVE 0.70 IS A FAIL EVEN WITH
026800*    NO SINGLE CRITICAL SIGNAL FIRING.
026900     IF POL-OVERALL-SCORE >= .7
027000         MOVE "FAIL" TO POL-VERDICT
027100         GO TO 200-EXIT.
027200*    RULE 3 - A WARN-LEVEL CRITICAL, OR AN OVERALL SCORE AT OR
027300*    ABOVE 0.40, DOWNGRADES TO WARN RATHER THAN PASS.
027400     IF WS-ANY-CRIT-WARN OR POL-OVERALL-SCORE >= .4
027500         MOVE "WARN" TO POL-VERDICT
027600         GO TO 200-EXIT.
027700*    RULE 4 - NOTHING ABOVE FIRED, SO THE TRACE PASSES.
027800     MOVE "PASS" TO POL-VERDICT.
027900 200-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300*    300 SERIES - REASONING SENTENCE BUILD                        *
028400*    ONE SENTENCE, BUILT PIECE BY PIECE WITH STRING/POINTER SO    *
028500*    THE OPTIONAL CRITICAL-ISSUES CLAUSE CAN DROP OUT CLEANLY     *
028600*    WHEN THERE IS NOTHING CRITICAL TO REPORT (SEE THE 06/30/03   *
028700*    LOG ENTRY ABOVE - BEFORE THIS, A FIXED-FORMAT SENTENCE LEFT  *
028800*    A RUN OF TRAILING BLANKS WHERE THE CLAUSE WOULD HAVE GONE).  *
028900******************************************************************
029000 300-REASONING-RTN.
029100     MOVE SPACES TO POL-REASONING.
029200     MOVE 1 TO WS-REASON-PTR.
029300     MOVE POL-OVERALL-SCORE TO WS-OVERALL-EDIT.
029400
029500*    OPENING CLAUSE - ALWAYS PRESENT, GIVES THE RAW OVERALL SCORE
029600*    AND REMINDS THE READER WHICH WAY THE SCALE RUNS.
029700     STRING "Overall reliability score: " DELIMITED BY SIZE
029800            WS-OVERALL-EDIT       DELIMITED BY SIZE
029900            " (0.0=good, 1.0=bad)." DELIMITED BY SIZE
030000       INTO POL-REASONING
030100       WITH POINTER WS-REASON-PTR.
030200
030300*    OPTIONAL CRITICAL-ISSUES CLAUSE - ONLY APPENDED WHEN AT
030400*    LEAST ONE OF THE FOUR CRITICAL SWITCHES FIRED ABOVE.
030500     IF WS-ANY-CRIT-AT-ALL
030600         PERFORM 350-CRITICAL-CLAUSE-RTN THRU 350-EXIT.
030700
030800*    SIGNAL-BREAKDOWN CLAUSE - ALWAYS PRESENT, ONE NUMBER AND
030900*    ONE WORD-LEVEL BAND PER SIGNAL.  600-LEVEL-TEXT-RTN SUPPLIES
031000*    THE WORD (E.G. "MODERATE") FOR WHATEVER SCORE IS CURRENTLY
031100*    SITTING IN WS-LEVEL-SCORE-IN.
031200     MOVE POL-HALLUC-SCORE TO WS-HALLUC-EDIT.
031300     MOVE POL-LOOP-SCORE   TO WS-LOOP-EDIT.
031400     MOVE POL-MISUSE-SCORE TO WS-MISUSE-EDIT.
031500     MOVE POL-COST-SCORE   TO WS-COST-EDIT.
031600
031700     STRING " Signal breakdown: hallucination: " DELIMITED BY SIZE
031800            WS-HALLUC-EDIT        DELIMITED BY SIZE
031900       INTO POL-REASONING
032000       WITH POINTER WS-REASON-PTR.
032100     MOVE POL-HALLUC-SCORE TO WS-LEVEL-SCORE-IN.
032200     PERFORM 600-LEVEL-TEXT-RTN THRU 600-EXIT.
032300     STRING " (" DELIMITED BY SIZE
032400            WS-LEVEL-TEXT-OUT     DELIMITED BY SPACE
032500            "); loop: "           DELIMITED BY SIZE
032600            WS-LOOP-EDIT          DELIMITED BY SIZE
032700       INTO POL-REASONING
032800       WITH POINTER WS-REASON-PTR.
032900     MOVE POL-LOOP-SCORE TO WS-LEVEL-SCORE-IN.
033000     PERFORM 600-LEVEL-TEXT-RTN THRU 600-EXIT.
033100     STRING " (" DELIMITED BY SIZE
033200            WS-LEVEL-TEXT-OUT     DELIMITED BY SPACE
033300            "); tool_misuse: "    DELIMITED BY SIZE
033400            WS-MISUSE-EDIT        DELIMITED BY SIZE
033500       INTO POL-REASONING
033600       WITH POINTER WS-REASON-PTR.
033700     MOVE POL-MISUSE-SCORE TO WS-LEVEL-SCORE-IN.
033800     PERFORM 600-LEVEL-TEXT-RTN THRU 600-EXIT.
033900     STRING " (" DELIMITED BY SIZE
034000            WS-LEVEL-TEXT-OUT     DELIMITED BY SPACE
034100            "); cost: "           DELIMITED BY SIZE
034200            WS-COST-EDIT          DELIMITED BY SIZE
034300       INTO POL-REASONING
034400       WITH POINTER WS-REASON-PTR.
034500     MOVE POL-COST-SCORE TO WS-LEVEL-SCORE-IN.
034600     PERFORM 600-LEVEL-TEXT-RTN THRU 600-EXIT.
034700     STRING " (" DELIMITED BY SIZE
034800            WS-LEVEL-TEXT-OUT     DELIMITED BY SPACE
034900            ")." DELIMITED BY SIZE
035000       INTO POL-REASONING
035100       WITH POINTER WS-REASON-PTR.
035200
035300*    CLOSING CLAUSE - WORDED OFF THE VERDICT WE ALREADY SET IN
035400*    200-VERDICT-RTN, NOT RE-DERIVED FROM THE SCORES HERE.
035500     IF POL-VERDICT = "FAIL"
035600         STRING " This execution shows significant reliability "
035700                DELIMITED BY SIZE
035800                "issues and should not be trusted."
035900                DELIMITED BY SIZE
036000           INTO POL-REASONING
036100           WITH POINTER WS-REASON-PTR
036200     ELSE
036300     IF POL-VERDICT = "WARN"
036400         STRING " This execution shows some concerning patterns "
036500                DELIMITED BY SIZE
036600                "that warrant review." DELIMITED BY SIZE
036700           INTO POL-REASONING
036800           WITH POINTER WS-REASON-PTR
036900     ELSE
037000         STRING " This execution appears reliable with no major "
037100                DELIMITED BY SIZE
037200                "concerns." DELIMITED BY SIZE
037300           INTO POL-REASONING
037400           WITH POINTER WS-REASON-PTR.
037500 300-EXIT.
037600     EXIT.
037700
037800******************************************************************
037900*    350 SERIES - CRITICAL-ISSUES CLAUSE                          *
038000*    LISTS EVERY SIGNAL WHOSE CRITICAL SWITCH FIRED, COMMA-       *
038100*    SEPARATED, IN THE FIXED HALLUC/LOOP/MISUSE/COST ORDER - NOT  *
038200*    SCORE ORDER - SO THE WORDING IS STABLE FROM RUN TO RUN.      *
038300******************************************************************
038400 350-CRITICAL-CLAUSE-RTN.
038500     MOVE "N" TO WS-CRIT-LISTED-SW.
038600     STRING " Critical issues detected: " DELIMITED BY SIZE
038700       INTO POL-REASONING
038800       WITH POINTER WS-REASON-PTR.
038900
039000     IF WS-CRIT-HALLUC
039100         PERFORM 360-APPEND-COMMA THRU 360-EXIT
039200         STRING "hallucination" DELIMITED BY SIZE
039300           INTO POL-REASONING
039400           WITH POINTER WS-REASON-PTR
039500         MOVE "Y" TO WS-CRIT-LISTED-SW.
039600
039700     IF WS-CRIT-LOOP
039800         PERFORM 360-APPEND-COMMA THRU 360-EXIT
039900         STRING "loop" DELIMITED BY SIZE
040000           INTO POL-REASONING
040100           WITH POINTER WS-REASON-PTR
040200         MOVE "Y" TO WS-CRIT-LISTED-SW.
040300
040400     IF WS-CRIT-MISUSE
040500         PERFORM 360-APPEND-COMMA THRU 360-EXIT
040600         STRING "tool_misuse" DELIMITED BY SIZE
040700           INTO POL-REASONING
040800           WITH POINTER WS-REASON-PTR
040900         MOVE "Y" TO WS-CRIT-LISTED-SW.
041000
041100     IF WS-CRIT-COST
041200         PERFORM 360-APPEND-COMMA THRU 360-EXIT
041300         STRING "cost" DELIMITED BY SIZE
041400           INTO POL-REASONING
041500           WITH POINTER WS-REASON-PTR
041600         MOVE "Y" TO WS-CRIT-LISTED-SW.
041700
041800*    CLOSING PERIOD FOR THE CLAUSE - THE MAIN SENTENCE'S OWN
041900*    CLOSING CLAUSE (BACK IN 300-REASONING-RTN) STARTS WITH A
042000*    LEADING SPACE, SO THIS PERIOD DOES NOT COLLIDE WITH IT.
042100     STRING "." DELIMITED BY SIZE
042200       INTO POL-REASONING
042300       WITH POINTER WS-REASON-PTR.
042400 350-EXIT.
042500     EXIT.
042600
042700******************************************************************
042800*    360 SERIES - COMMA HELPER FOR THE CRITICAL-ISSUES LIST       *
042900******************************************************************
043000 360-APPEND-COMMA.
043100*    ONLY PUTS OUT A COMMA IF SOMETHING WAS ALREADY LISTED -
043200*    THE FIRST NAME IN THE CLAUSE NEVER GETS A LEADING COMMA.
043300     IF WS-CRIT-ALREADY-LISTED
043400         STRING ", " DELIMITED BY SIZE
043500           INTO POL-REASONING
043600           WITH POINTER WS-REASON-PTR.
043700 360-EXIT.
043800     EXIT.
043900
044000******************************************************************
044100*    500 SERIES - DETAIL-TEXT DISPATCH (MODE D)                   *
044200*    ONE SIGNAL PER CALL - RS1MAIN CALLS THIS FOUR TIMES PER      *
044300*    TRACE, ONCE PER SIGNAL, FROM ITS 340-BUILD-DETAIL-TEXTS      *
044400*    PARAGRAPH, TO GET THE ONE-LINE DETAIL TEXT FOR THE SUMMARY.  *
044500******************************************************************
044600 500-DETAIL-TEXT-RTN.
044700*    PER-SIGNAL DETAIL TEXT, BANDED PER THE STANDARDS COMMITTEE
044800*    WORDING - ONE SIGNAL PER CALL, SELECTED BY POL-SIGNAL-NAME.
044900     IF POL-SIG-IS-HALLUC
045000         PERFORM 510-HALLUC-DETAIL THRU 510-EXIT
045100     ELSE
045200     IF POL-SIG-IS-LOOP
045300         PERFORM 520-LOOP-DETAIL THRU 520-EXIT
045400     ELSE
045500     IF POL-SIG-IS-MISUSE
045600         PERFORM 530-MISUSE-DETAIL THRU 530-EXIT
045700     ELSE
045800     IF POL-SIG-IS-COST
045900         PERFORM 540-COST-DETAIL THRU 540-EXIT.
046000 500-EXIT.
046100     EXIT.
046200
046300******************************************************************
046400*    510 SERIES - HALLUCINATION DETAIL TEXT                       *
046500*    SAME FOUR-BAND SHAPE (.7/.4/.2/BELOW) AS 600-LEVEL-TEXT-RTN  *
046600*    BUT WORDED AS A FULL SENTENCE RATHER THAN A SINGLE WORD -    *
046700*    THIS TEXT GOES ON ITS OWN "-- " DETAIL LINE ON THE SUMMARY.  *
046800******************************************************************
046900 510-HALLUC-DETAIL.
047000     IF POL-DETAIL-SCORE >= .7
047100         MOVE "High risk of hallucinated outputs detected"
047200                                  TO POL-DETAIL-TEXT
047300     ELSE
047400     IF POL-DETAIL-SCORE >= .4
047500         MOVE "Moderate hallucination indicators found"
047600                                  TO POL-DETAIL-TEXT
047700     ELSE
047800     IF POL-DETAIL-SCORE >= .2
047900         MOVE "Some minor hallucination patterns detected"
048000                                  TO POL-DETAIL-TEXT
048100     ELSE
048200         MOVE "No significant hallucination detected"
048300                                  TO POL-DETAIL-TEXT.
048400 510-EXIT.
048500     EXIT.
048600
048700******************************************************************
048800*    520 SERIES - LOOP DETAIL TEXT                                *
048900******************************************************************
049000 520-LOOP-DETAIL.
049100     IF POL-DETAIL-SCORE >= .7
049200         MOVE "Strong evidence of looping or repetitive behavior"
049300                                  TO POL-DETAIL-TEXT
049400     ELSE
049500     IF POL-DETAIL-SCORE >= .4
049600         MOVE "Moderate repetition patterns detected"
049700                                  TO POL-DETAIL-TEXT
049800     ELSE
049900     IF POL-DETAIL-SCORE >= .2
050000         MOVE "Minor repetition observed"
050100                                  TO POL-DETAIL-TEXT
050200     ELSE
050300         MOVE "No concerning repetition detected"
050400                                  TO POL-DETAIL-TEXT.
050500 520-EXIT.
050600     EXIT.
050700
050800******************************************************************
050900*    530 SERIES - TOOL-MISUSE DETAIL TEXT                         *
051000******************************************************************
051100 530-MISUSE-DETAIL.
051200     IF POL-DETAIL-SCORE >= .7
051300         MOVE "Severe tool misuse patterns detected"
051400                                  TO POL-DETAIL-TEXT
051500     ELSE
051600     IF POL-DETAIL-SCORE >= .4
051700         MOVE "Moderate tool usage issues found"
051800                                  TO POL-DETAIL-TEXT
051900     ELSE
052000     IF POL-DETAIL-SCORE >= .2
052100         MOVE "Minor tool usage concerns"
052200                                  TO POL-DETAIL-TEXT
052300     ELSE
052400         MOVE "Tool usage appears appropriate"
052500                                  TO POL-DETAIL-TEXT.
052600 530-EXIT.
052700     EXIT.
052800
052900******************************************************************
053000*    540 SERIES - COST DETAIL TEXT                                *
053100*    THE ONLY ONE OF THE FOUR DETAIL PARAGRAPHS THAT ALSO HAS TO  *
053200*    EDIT A NUMBER INTO THE SENTENCE (THE TOKEN COUNT) RATHER     *
053300*    THAN JUST PICK A CANNED PHRASE.                              *
053400******************************************************************
053500 540-COST-DETAIL.
053600*    EDIT THE TOKEN COUNT AND STRIP THE LEADING ZERO-SUPPRESSED
053700*    SPACES SO WE CAN STRING JUST THE DIGITS INTO THE SENTENCE -
053800*    WS-TOKENS-LEFT(WS-LEAD-CT + 1 : WS-SIG-LEN) BELOW IS A
053900*    REFERENCE MODIFICATION, NOT A TABLE SUBSCRIPT.
054000     MOVE POL-TOTAL-TOKENS TO WS-TOKENS-EDIT.
054100     MOVE WS-TOKENS-EDIT TO WS-TOKENS-LEFT.
054200     MOVE ZERO TO WS-LEAD-CT.
054300     INSPECT WS-TOKENS-LEFT TALLYING WS-LEAD-CT
054400         FOR LEADING SPACE.
054500     COMPUTE WS-SIG-LEN = 9 - WS-LEAD-CT.
054600     MOVE 1 TO WS-REASON-PTR.
054700     IF POL-DETAIL-SCORE >= .7
054800         STRING "Excessive resource usage detected ("
054900                DELIMITED BY SIZE
055000                WS-TOKENS-LEFT(WS-LEAD-CT + 1 : WS-SIG-LEN)
055100                DELIMITED BY SIZE
055200                " tokens)" DELIMITED BY SIZE
055300           INTO POL-DETAIL-TEXT
055400           WITH POINTER WS-REASON-PTR
055500     ELSE
055600     IF POL-DETAIL-SCORE >= .4
055700         STRING "High resource usage (" DELIMITED BY SIZE
055800                WS-TOKENS-LEFT(WS-LEAD-CT + 1 : WS-SIG-LEN)
055900                DELIMITED BY SIZE
056000                " tokens)" DELIMITED BY SIZE
056100           INTO POL-DETAIL-TEXT
056200           WITH POINTER WS-REASON-PTR
056300     ELSE
056400     IF POL-DETAIL-SCORE >= .2
056500         STRING "Moderate resource usage (" DELIMITED BY SIZE
056600                WS-TOKENS-LEFT(WS-LEAD-CT + 1 : WS-SIG-LEN)
056700                DELIMITED BY SIZE
056800                " tokens)" DELIMITED BY SIZE
056900           INTO POL-DETAIL-TEXT
057000           WITH POINTER WS-REASON-PTR
057100     ELSE
057200         STRING "Resource usage within normal range ("
057300                DELIMITED BY SIZE
057400                WS-TOKENS-LEFT(WS-LEAD-CT + 1 : WS-SIG-LEN)
057500                DELIMITED BY SIZE
057600                " tokens)" DELIMITED BY SIZE
057700           INTO POL-DETAIL-TEXT
057800           WITH POINTER WS-REASON-PTR.
057900 540-EXIT.
058000     EXIT.
058100
058200******************************************************************
058300*    600 SERIES - SCORE-LEVEL WORD BAND                           *
058400*    SHARED BY ALL FOUR SIGNALS IN 300-REASONING-RTN'S BREAKDOWN  *
058500*    CLAUSE - GIVEN WHATEVER SCORE IS IN WS-LEVEL-SCORE-IN,       *
058600*    RETURNS ONE OF FIVE WORDS.  THESE BANDS ARE INDEPENDENT OF   *
058700*    THE 510/520/530/540 DETAIL-TEXT BANDS ABOVE - DO NOT ASSUME  *
058800*    THE CUTOFFS LINE UP JUST BECAUSE SOME OF THE NUMBERS MATCH.  *
058900******************************************************************
059000 600-LEVEL-TEXT-RTN.
059100     IF WS-LEVEL-SCORE-IN >= .8
059200         MOVE "critical" TO WS-LEVEL-TEXT-OUT
059300     ELSE
059400     IF WS-LEVEL-SCORE-IN >= .6
059500         MOVE "high"     TO WS-LEVEL-TEXT-OUT
059600     ELSE
059700     IF WS-LEVEL-SCORE-IN >= .4
059800         MOVE "moderate" TO WS-LEVEL-TEXT-OUT
059900     ELSE
060000     IF WS-LEVEL-SCORE-IN >= .2
060100         MOVE "low"      TO WS-LEVEL-TEXT-OUT
060200     ELSE
060300         MOVE "minimal"  TO WS-LEVEL-TEXT-OUT.
060400 600-EXIT.
060500     EXIT.
060600
060700******************************************************************
060800*    900 SERIES - DEFENSIVE CLAMP OF THE FOUR INCOMING SCORES     *
060900*    RUNS BEFORE 100-CHECK-CRITICALS SO A SIGNAL SCORE THAT       *
061000*    SOMEHOW ARRIVED OUTSIDE 0.0-1.0 (A CALLER BUG UPSTREAM IN    *
061100*    RS1SIGS, SAY) CANNOT FALSELY TRIP OR DODGE A THRESHOLD.      *
061200*    WALKS POL-SCORE-TBL, THE OCCURS-4 REDEFINITION OF THE FOUR   *
061300*    SIGNAL SCORE FIELDS, SO ONE LOOP COVERS ALL FOUR.            *
061400******************************************************************
061500 900-CLAMP-SIGNALS.
061600     PERFORM 950-CLAMP-ONE THRU 950-EXIT
061700         VARYING WS-REASON-PTR FROM 1 BY 1
061800         UNTIL WS-REASON-PTR > 4.
061900 900-EXIT.
062000     EXIT.
062100
062200 950-CLAMP-ONE.
062300     IF POL-SCORE-TBL(WS-REASON-PTR) < ZERO
062400         MOVE ZERO TO POL-SCORE-TBL(WS-REASON-PTR).
062500     IF POL-SCORE-TBL(WS-REASON-PTR) > 1
062600         MOVE 1 TO POL-SCORE-TBL(WS-REASON-PTR).
062700 950-EXIT.
062800     EXIT.
