000100******************************************************************
000200*    COPYBOOK:  RS1RPT                                          *
000300*    USED BY :  RS1MAIN                                         *
000400*    PURPOSE :  REPORT-FILE OUTPUT RECORD AND THE SUMMARY-FILE  *
000500*                PRINT-LINE LAYOUTS (EVALUATION BLOCK PLUS THE   *
000600*                END-OF-JOB CONTROL-TOTAL FOOTER).               *
000700*                                                                *
000800*    CHANGE LOG                                                  *
000900*    ----------                                                  *
001000*    01/15/88 JS  ORIGINAL COPYBOOK.                              *
001100*    11/11/98 JS  WIDENED REASONING-O TO 200 - AUDIT ASKED FOR   *
001200*                  THE FULL POLICY SENTENCE, NOT A 60-BYTE      *
001300*                  ABSTRACT.                                    981111JS
001320*    08/04/03 AK  RECOUNTED THE FILLER ON WS-SUMM-SIGNAL-LINE     030804AK
001340*                  AND WS-SUMM-FOOTER-LINE-2 - BOTH WERE ADDING
001360*                  UP LONG.  OPERATIONS CAUGHT IT WHEN THE
001380*                  SIGNAL LINE ON THE 132-BYTE PRINTER FILE WAS
001385*                  LOSING ITS LAST TWO BYTES ON EVERY TRACE.
001400******************************************************************
001500 
001600******************************************************************
001700*  REPORT-FILE RECORD (OUTPUT) - ONE PER TRACE EVALUATED         *
001800******************************************************************
001900 01  RS1-REPORT-REC.
002000     05  RPT-TRACE-ID                     PIC X(20).
002100     05  RPT-VERDICT                      PIC X(4).
002200     05  RPT-OVERALL-SCORE                PIC 9V99.
002300     05  RPT-HALLUC-SCORE                 PIC 9V99.
002400     05  RPT-LOOP-SCORE                   PIC 9V99.
002500     05  RPT-MISUSE-SCORE                 PIC 9V99.
002600     05  RPT-COST-SCORE                   PIC 9V99.
002700     05  RPT-TOTAL-MESSAGES               PIC 9(5).
002800     05  RPT-TOTAL-TOOL-CALLS             PIC 9(5).
002900     05  RPT-TOTAL-TOKENS                 PIC 9(9).
003000     05  RPT-REASONING                    PIC X(200).
003100     05  FILLER                           PIC X(4).
003200 
003300******************************************************************
003400*  SUMMARY-FILE PRINT LINES - 132 BYTE FIXED PRINT RECORDS       *
003500******************************************************************
003600 01  WS-SUMM-RULE-LINE.
003700     05  FILLER                           PIC X(60)
003800         VALUE ALL "=".
003900     05  FILLER                           PIC X(72) VALUE SPACES.
004000 
004100 01  WS-SUMM-TITLE-LINE.
004200     05  FILLER                           PIC X(37)
004300         VALUE "RS-1 RELIABILITY EVALUATION SUMMARY".
004400     05  FILLER                           PIC X(95) VALUE SPACES.
004500 
004600 01  WS-SUMM-BLANK-LINE.
004700     05  FILLER                           PIC X(132) VALUE SPACES.
004800 
004900 01  WS-SUMM-TRACE-LINE.
005000     05  FILLER                           PIC X(10)
005100         VALUE "Trace ID: ".
005200     05  SUMM-TRACE-ID-O                  PIC X(20).
005300     05  FILLER                           PIC X(102) VALUE SPACES.
005400 
005500 01  WS-SUMM-VERDICT-LINE.
005600     05  FILLER                           PIC X(9)
005700         VALUE "Verdict: ".
005800     05  SUMM-VERDICT-O                   PIC X(4).
005900     05  FILLER                           PIC X(119) VALUE SPACES.
006000 
006100 01  WS-SUMM-OVERALL-LINE.
006200     05  FILLER                           PIC X(15)
006300         VALUE "Overall Score: ".
006400     05  SUMM-OVERALL-O                   PIC 9.99.
006500     05  FILLER                           PIC X(113) VALUE SPACES.
006600 
006700 01  WS-SUMM-SIGHDR-LINE.
006800     05  FILLER                           PIC X(15)
006900         VALUE "Signal Scores:".
007000     05  FILLER                           PIC X(117) VALUE SPACES.
007100 
007200 01  WS-SUMM-SIGNAL-LINE.
007300     05  FILLER                           PIC X(2)  VALUE SPACES.
007400     05  SUMM-SIGNAL-NAME-O               PIC X(15).
007500     05  FILLER                           PIC X(1)  VALUE ":".
007600     05  FILLER                           PIC X(1)  VALUE SPACES.
007700     05  SUMM-SIGNAL-SCORE-O              PIC 9.99.
007750     05  FILLER                           PIC X(109) VALUE SPACES.
007900 
008000 01  WS-SUMM-DETAIL-LINE.
008100     05  FILLER                           PIC X(4)
008200         VALUE "-- ".
008300     05  SUMM-DETAIL-TEXT-O               PIC X(60).
008400     05  FILLER                           PIC X(68) VALUE SPACES.
008500 
008600 01  WS-SUMM-REASONHDR-LINE.
008700     05  FILLER                           PIC X(10)
008800         VALUE "Reasoning:".
008900     05  FILLER                           PIC X(122) VALUE SPACES.
009000 
009100 01  WS-SUMM-REASONTXT-LINE.
009200     05  FILLER                           PIC X(2)  VALUE SPACES.
009300     05  SUMM-REASON-TEXT-O               PIC X(130).
009400 
009500******************************************************************
009600*  END-OF-JOB CONTROL-TOTAL FOOTER - SINGLE CONTROL LEVEL        *
009700******************************************************************
009800 01  WS-SUMM-FOOTER-LINE-1.
009900     05  FILLER                           PIC X(18)
010000         VALUE "TRACES EVALUATED: ".
010100     05  SUMM-TOT-EVAL-O                  PIC ZZZZ9.
010200     05  FILLER                           PIC X(109) VALUE SPACES.
010300 
010400 01  WS-SUMM-FOOTER-LINE-2.
010500     05  FILLER                           PIC X(6)
010600         VALUE "PASS: ".
010700     05  SUMM-TOT-PASS-O                  PIC ZZZZ9.
010800     05  FILLER                           PIC X(3)  VALUE SPACES.
010900     05  FILLER                           PIC X(6)
011000         VALUE "WARN: ".
011100     05  SUMM-TOT-WARN-O                  PIC ZZZZ9.
011200     05  FILLER                           PIC X(3)  VALUE SPACES.
011300     05  FILLER                           PIC X(6)
011400         VALUE "FAIL: ".
011500     05  SUMM-TOT-FAIL-O                  PIC ZZZZ9.
011550     05  FILLER                           PIC X(93) VALUE SPACES.
