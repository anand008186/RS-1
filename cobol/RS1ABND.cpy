000100******************************************************************
000200*    COPYBOOK:  RS1ABND                                         *
000300*    USED BY :  RS1MAIN                                         *
000400*    PURPOSE :  COMMON FATAL-ERROR / TRAILER-IMBALANCE RECORD   *
000500*                FOR THE RS-1 RELIABILITY SENTINEL BATCH.       *
000600*    NOTE    :  MODELED ON THE OLD BILLING-SUITE ABENDREC       *
000700*                COPYBOOK - SAME FORCED-ABEND TRICK (DIVIDE      *
000800*                ZERO-VAL INTO ONE-VAL) SO OPERATIONS SEES THE   *
000900*                SAME S0C7 SIGNATURE THEY HAVE ALWAYS WATCHED    *
001000*                FOR ON THIS SHIFT.                              *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  ABEND-DATE              PIC 9(6).
001400     05  FILLER                  PIC X(1) VALUE SPACES.
001500     05  ABEND-PGM-NAME          PIC X(8).
001600     05  FILLER                  PIC X(1) VALUE SPACES.
001700     05  PARA-NAME               PIC X(30).
001800     05  FILLER                  PIC X(1) VALUE SPACES.
001900     05  ABEND-REASON            PIC X(45).
002000     05  FILLER                  PIC X(1) VALUE SPACES.
002100     05  EXPECTED-VAL            PIC X(20).
002200     05  FILLER                  PIC X(1) VALUE SPACES.
002300     05  ACTUAL-VAL              PIC X(20).
002400     05  FILLER                  PIC X(3) VALUE SPACES.
002500 
002600* FORCED-ABEND SWITCHES - LEAVE THESE ALONE, SEE 1000-ABEND-RTN
002700 01  FORCED-ABEND-VALUES.
002800     05  ZERO-VAL                PIC S9(1) COMP-3 VALUE ZERO.
002900     05  ONE-VAL                 PIC S9(1) COMP-3 VALUE +1.
