000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RS1SIGS.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          FOUR-SIGNAL RISK CALCULATOR FOR THE RS-1 RELIABILITY
001300*          SENTINEL.  ONE ENTRY POINT, DISPATCHED BY
001400*          SIGNAL-TYPE-SW - MODELED ON THE OLD CLCLBCST COST
001500*          CALCULATOR'S CALC-TYPE-SW SHAPE, WITH FOUR CASES
001600*          INSTEAD OF TWO:
001700*
001800*             'H' - HALLUCINATION   (ORPHANED CALLS/RESULTS,
001900*                    UNSUPPORTED TOOL-USE CLAIMS)
002000*             'L' - LOOP            (REPEATED CALLS, REPEATED
002100*                    ASSISTANT TEXT, RUNAWAY MESSAGE COUNTS)
002200*             'M' - TOOL MISUSE     (ERROR RATE, BAD ARGUMENTS,
002300*                    TOOL CONCENTRATION, SUSPECT ARGUMENT TEXT)
002400*             'C' - COST            (TOKEN VOLUME, TOKENS PER
002500*                    MESSAGE, COMPLETION RATIO, ZERO-TOKEN CASES)
002600*
002700*          CALLED FOUR TIMES PER TRACE BY RS1MAIN, ONCE PER
002800*          SIGNAL, AGAINST THE SAME WS-MSG-TABLE/WS-CALL-TABLE/
002900*          WS-RSLT-TABLE THAT RS1MAIN LOADED FROM RS1TRCE.
003000*
003100*          EVERY ONE OF THE FOUR SIGNALS RETURNS A NUMBER FROM
003200*          ZERO TO ONE - ZERO MEANS "NOTHING WRONG DETECTED ON
003300*          THIS AXIS," ONE MEANS "WORST POSSIBLE READING."  A
003400*          SIGNAL DOES NOT SAY PASS/WARN/FAIL BY ITSELF - THAT
003500*          JUDGMENT CALL BELONGS TO RS1POLY, NOT TO THIS
003600*          PROGRAM.  THIS PROGRAM ONLY MEASURES.
003700*
003800*    CHANGE LOG
003900*    ----------
004000*    01/23/88 JS  ORIGINAL PROGRAM.
004100*    09/02/97 JS  SPLIT THE VERDICT/THRESHOLD LOGIC OUT TO         970902JS
004200*                  RS1POLY - SEE THAT PROGRAM'S LOG.
004300*    01/22/99 TGD Y2K SCRUB - NO DATE FIELDS IN THIS PROGRAM,      990122TD
004400*                  LOGGED PER STANDARDS.
004500*    06/30/03 AK  ADDED THE CHARACTER-SET PRESENCE TABLES FOR      030630AK
004600*                  THE ASSISTANT-MESSAGE SIMILARITY COMPARE -
004700*                  RELIABILITY STANDARDS WANTED "SIMILAR WORDING"
004800*                  CAUGHT, NOT JUST EXACT REPEATS.
004900*    07/14/03 AK  RS1LEN NARROWED TO 200 BYTES (SEE ITS OWN LOG) - 030714AK
005000*                  NO CHANGE HERE, ITS ONLY CALLER ALREADY PASSED
005100*                  200-BYTE MESSAGE CONTENT.
005200*    08/04/03 AK  PULLED WS-CHARSET-IDX OUT OF WS-SIMIL-FIELDS AND 030804AK
005300*                  BACK OUT TO A 77-LEVEL LOOP SUBSCRIPT, THE SAME
005400*                  WAY STRLTH ALWAYS DID ITS SCAN COUNTERS.
005500*    08/11/03 AK  500-CALC-COST-SCORE HAD NO ZERO-MESSAGE GUARD -  030811AK
005600*                  A TRACE WITH A POPULATED HEADER BUT NO 'M'
005700*                  RECORDS WAS PRICING ITSELF OFF THE HEADER TOKEN
005800*                  COUNTS INSTEAD OF SCORING ZERO.  ADDED THE SAME
005900*                  WS-MSG-COUNT = ZERO CHECK 400-CALC-MISUSE-SCORE
006000*                  ALREADY HAD - EVEN THOUGH THE MAINLINE DISPATCH
006100*                  BELOW ALREADY SHORT-CIRCUITS ON A WHOLLY EMPTY
006200*                  TRACE, THE SIGNAL-SPECIFIC GUARD IS THE ONE A
006300*                  MAINTAINER WILL ACTUALLY SEE WHEN READING THIS
006400*                  PARAGRAPH ON ITS OWN, AND IT MATCHES THE
006500*                  SIBLING PARAGRAPH'S OWN DEFENSIVE STYLE.
006600******************************************************************
006700
006800******************************************************************
006900*    ENVIRONMENT DIVISION - CALLED SUBPROGRAM, NO FILES OF ITS    *
007000*    OWN.  ALL INPUT ARRIVES THROUGH THE LINKAGE SECTION BELOW    *
007100*    (THE SAME WS-MSG-TABLE/WS-CALL-TABLE/WS-RSLT-TABLE RS1MAIN   *
007200*    LOADED FROM TRACE-FILE), SO THERE IS NO SELECT/FD AND NO     *
007300*    PRINTER SPECIAL-NAMES TO DECLARE HERE - THOSE LIVE IN        *
007400*    RS1MAIN, THE ONLY PROGRAM IN THIS SUITE THAT OWNS A FILE.    *
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-390.
007900 OBJECT-COMPUTER. IBM-390.
008000 INPUT-OUTPUT SECTION.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500******************************************************************
008600*    WORKING-STORAGE - ONE 01-GROUP OF SCRATCH FIELDS PER SIGNAL, *
008700*    PLUS THE SHARED CHARACTER-SET WORK USED ONLY BY THE LOOP     *
008800*    SIGNAL'S SIMILARITY COMPARE.  NOTHING HERE SURVIVES BETWEEN  *
008900*    CALLS - EVERY FIELD IS SET BEFORE IT IS TESTED WITHIN THE    *
009000*    SAME CALL, THE SAME AS THE OLD CLCLBCST SCRATCH AREAS.       *
009100******************************************************************
009200 WORKING-STORAGE SECTION.
009300*----------------------------------------------------------------
009400*  HALLUCINATION SIGNAL WORK FIELDS
009500*----------------------------------------------------------------
009600*    WS-RISK-SUM / WS-MAX-RISKS - THE SAME RUNNING-AVERAGE
009700*    PATTERN USED BY ALL FOUR SIGNALS BELOW: EACH SUB-CHECK THAT
009800*    APPLIES TO THIS TRACE ADDS ITS OWN 0-1 FACTOR TO THE SUM AND
009900*    BUMPS THE DENOMINATOR BY ONE, SO A TRACE WITH ONLY ONE
010000*    APPLICABLE SUB-CHECK IS NOT DILUTED BY SUB-CHECKS THAT DID
010100*    NOT APPLY TO IT (NO TOOL CALLS AT ALL, FOR EXAMPLE).
010200 01  WS-HALLUC-FIELDS.
010300     05  WS-RISK-SUM              PIC S9V9999 COMP-3.
010400     05  WS-MAX-RISKS             PIC 9(1)  COMP.
010500     05  WS-HALLUC-FACTOR         PIC S9V9999 COMP-3.
010600*    SET WHEN AT LEAST ONE ASSISTANT-ROLE MESSAGE TURNS UP IN
010700*    230-CHECK-CLAIM-WITHOUT-CALL - A TRACE WITH NO ASSISTANT
010800*    TEXT AT ALL HAS NOTHING TO CHECK FOR A FALSE CLAIM.
010900     05  WS-ASSIST-MSG-FOUND-SW   PIC X(1)  VALUE "N".
011000         88  WS-HAS-ASSIST-MSG              VALUE "Y".
011100*    SET WHEN AN ASSISTANT MESSAGE WITH NO MATCHING 'C' RECORD
011200*    CONTAINS ONE OF THE TOOL-USE CLAIM KEYWORDS FROM 234-SCAN-
011300*    CLAIM-KEYWORDS.
011400     05  WS-CLAIM-FOUND-SW        PIC X(1)  VALUE "N".
011500         88  WS-CLAIM-DETECTED               VALUE "Y".
011600     05  WS-KEYWORD-CT            PIC 9(3)  COMP.
011700     05  WS-UPPER-CONTENT         PIC X(200).
011800     05  FILLER                   PIC X(1)  VALUE SPACE.
011900
012000*----------------------------------------------------------------
012100*  LOOP SIGNAL WORK FIELDS
012200*----------------------------------------------------------------
012300*    THREE INDEPENDENT SUB-CHECKS FEED THIS SIGNAL - REPEATED
012400*    IDENTICAL TOOL CALLS, REPEATED/SIMILAR ASSISTANT WORDING, AND
012500*    A FLAT RUNAWAY MESSAGE COUNT.  UNLIKE THE OTHER THREE
012600*    SIGNALS, THE LOOP SIGNAL TAKES THE WORST OF THE THREE
012700*    (390-TRACK-MAX-LOOP-FACTOR), NOT THE AVERAGE - ONE STRONG
012800*    LOOP SYMPTOM IS ENOUGH TO FLAG THE TRACE ON ITS OWN, IT
012900*    SHOULD NOT GET WATERED DOWN BY TWO QUIET SYMPTOMS.
013000 01  WS-LOOP-FIELDS.
013100     05  WS-LOOP-MAX-FACTOR       PIC S9V9999 COMP-3.
013200     05  WS-LOOP-FACTOR           PIC S9V9999 COMP-3.
013300     05  WS-MAXREP                PIC 9(5)  COMP.
013400     05  WS-GRP-CT                PIC 9(5)  COMP.
013500     05  WS-ASSIST-COUNT          PIC 9(5)  COMP.
013600     05  WS-PAIR-COUNT            PIC 9(5)  COMP.
013700     05  WS-SIMILAR-COUNT         PIC 9(5)  COMP.
013800     05  WS-SIM-RATIO             PIC S9V9999 COMP-3.
013900*    INDEX OF THE PREVIOUS ASSISTANT MESSAGE SEEN BY 332-SCAN-
014000*    FOR-PAIR - EACH ASSISTANT MESSAGE IS COMPARED ONLY TO THE
014100*    ONE BEFORE IT, NOT TO EVERY ASSISTANT MESSAGE IN THE TRACE,
014200*    SO THE COMPARE COST STAYS LINEAR IN THE MESSAGE COUNT.
014300     05  WS-PREV-ASSIST-IDX       PIC 9(3)  COMP.
014400     05  WS-HAVE-PREV-SW          PIC X(1)  VALUE "N".
014500         88  WS-HAVE-PREV                    VALUE "Y".
014600     05  FILLER                   PIC X(1)  VALUE SPACE.
014700
014800*    A/B TEXT HOLDING AREA FOR THE SIMILARITY COMPARE - MOVED IN
014900*    FRESH FOR EVERY CANDIDATE PAIR BY 332-SCAN-FOR-PAIR, THEN
015000*    CONSUMED BY 340-CALC-SIMILARITY AND EVERYTHING IT CALLS.
015100 01  WS-SIMIL-FIELDS.
015200     05  WS-SIM-TEXT-A            PIC X(200).
015300     05  WS-SIM-TEXT-B            PIC X(200).
015400*    WS-SIM-LEN-A-HEX LETS OPERATIONS DUMP THE RAW LENGTH BYTES
015500*    WHEN RS1LEN COMES BACK WITH A LENGTH THAT LOOKS IMPOSSIBLE
015600*    FOR A 200-BYTE FIELD - SAME HEX-DEBUG-ALIAS HABIT AS
015700*    RETURN-CD-HEX IN THE LINKAGE SECTION BELOW.
015800     05  WS-SIM-LEN-A             PIC S9(4) COMP.
015900     05  WS-SIM-LEN-A-HEX REDEFINES WS-SIM-LEN-A
016000                                  PIC X(2).
016100     05  WS-SIM-LEN-B             PIC S9(4) COMP.
016200     05  WS-SIM-SCORE             PIC S9V9999 COMP-3.
016300     05  WS-TALLY-CT              PIC 9(3)  COMP.
016400     05  WS-INTERSECT-CT          PIC 9(2)  COMP.
016500     05  WS-UNION-CT              PIC 9(2)  COMP.
016600     05  FILLER                   PIC X(1)  VALUE SPACE.
016700
016800*    LOOP SUBSCRIPT FOR THE 64-CHARACTER ALPHABET SCAN BELOW -
016900*    PULLED BACK OUT TO A STANDALONE 77-LEVEL BY THE 08/04/03
017000*    LOG ENTRY, THE SAME WAY THE OLD STRLTH PROGRAM ALWAYS KEPT
017100*    ITS OWN SCAN COUNTERS SEPARATE FROM ITS DATA GROUPS.
017200 77  WS-CHARSET-IDX               PIC 9(2)  COMP.
017300*    THE FIXED 64-CHARACTER "VOCABULARY" USED BY THE JACCARD
017400*    SIMILARITY COMPARE IN 345/350 BELOW - EVERY CHARACTER
017500*    EXPECTED TO TURN UP IN ASSISTANT MESSAGE TEXT GETS ONE SLOT.
017600*    REDEFINED AS AN OCCURS TABLE BELOW SO EACH CHARACTER CAN BE
017700*    ADDRESSED BY SUBSCRIPT INSTEAD OF BY REFERENCE MODIFICATION.
017800 01  WS-CHARSET-ALPHABET.
017900     05  WS-CHARSET-STRING        PIC X(64) VALUE
018000-        "abcdefghijklmnopqrstuvwxyz0123456789 .,!?;:'-()/@#$%&"
018100-        "*+=<>_[]{}`".
018200 01  WS-CHARSET-TBL REDEFINES WS-CHARSET-ALPHABET.
018300     05  WS-CHARSET-CHAR OCCURS 64 TIMES
018400                                  PIC X(1).
018500
018600*    PRESENCE FLAGS - "Y" MEANS THAT ALPHABET SLOT'S CHARACTER
018700*    APPEARS AT LEAST ONCE IN TEXT A (OR B).  THE JACCARD RATIO
018800*    BELOW IS INTERSECTION-OVER-UNION OF THESE TWO 64-SLOT SETS,
018900*    NOT A CHARACTER-BY-CHARACTER STRING COMPARE - TWO MESSAGES
019000*    CAN SCORE HIGH SIMILARITY EVEN IF THEY DIFFER IN LENGTH OR
019100*    WORD ORDER, AS LONG AS THEY DRAW ON THE SAME CHARACTERS.
019200 01  WS-PRESENCE-TABLES.
019300     05  WS-PRESENT-A OCCURS 64 TIMES
019400                                  PIC X(1).
019500     05  WS-PRESENT-B OCCURS 64 TIMES
019600                                  PIC X(1).
019700
019800*----------------------------------------------------------------
019900*  TOOL-MISUSE SIGNAL WORK FIELDS
020000*----------------------------------------------------------------
020100*    FOUR SUB-CHECKS FEED THIS SIGNAL - RESULT ERROR RATE, BAD-
020200*    LOOKING ARGUMENT TEXT, TOOL CONCENTRATION (ONE TOOL DOING
020300*    MOST OF THE WORK), AND SUSPECT WORDING IN THE ARGUMENTS
020400*    THEMSELVES.  UNLIKE THE LOOP SIGNAL, THIS SIGNAL AVERAGES
020500*    THE SUB-CHECKS THAT APPLIED (WS-MISUSE-FACTOR-SUM OVER
020600*    WS-MISUSE-FACTOR-CT) RATHER THAN TAKING THE WORST OF THEM.
020700 01  WS-MISUSE-FIELDS.
020800     05  WS-MISUSE-FACTOR-SUM     PIC S9V9999 COMP-3.
020900     05  WS-MISUSE-FACTOR-CT      PIC 9(1)  COMP.
021000     05  WS-MISUSE-FACTOR         PIC S9V9999 COMP-3.
021100     05  WS-FAILED-RSLT-CT        PIC 9(5)  COMP.
021200     05  WS-ERROR-RATE            PIC S9V9999 COMP-3.
021300     05  WS-BAD-ARG-CT            PIC 9(5)  COMP.
021400     05  WS-BAD-ARG-RATIO         PIC S9V9999 COMP-3.
021500     05  WS-SUSPECT-CT            PIC 9(5)  COMP.
021600     05  WS-SUSPECT-RATIO         PIC S9V9999 COMP-3.
021700     05  WS-TOOL-MAXUSE           PIC 9(5)  COMP.
021800     05  WS-CONCENTRATION         PIC S9V9999 COMP-3.
021900     05  WS-UPPER-ARGS            PIC X(100).
022000     05  WS-PAD-ARGS              PIC X(200).
022100     05  WS-ARG-LEN               PIC S9(4) COMP.
022200     05  FILLER                   PIC X(1)  VALUE SPACE.
022300
022400*----------------------------------------------------------------
022500*  COST SIGNAL WORK FIELDS
022600*----------------------------------------------------------------
022700*    FOUR SUB-CHECKS, SAME WORST-OF PATTERN AS THE LOOP SIGNAL -
022800*    RAW TOKEN VOLUME, TOKENS-PER-MESSAGE, COMPLETION-TO-PROMPT
022900*    RATIO, AND A FLAT ZERO-TOKEN PENALTY.  A TRACE THAT IS
023000*    EXPENSIVE ON ANY ONE OF THESE AXES IS EXPENSIVE, PERIOD -
023100*    THE SCORE IS NOT AVERAGED DOWN JUST BECAUSE THE OTHER THREE
023200*    MEASURES HAPPENED TO LOOK FINE.
023300 01  WS-COST-FIELDS.
023400     05  WS-COST-MAX-FACTOR       PIC S9V9999 COMP-3.
023500     05  WS-COST-FACTOR           PIC S9V9999 COMP-3.
023600     05  WS-TPM                   PIC S9(9)V9999 COMP-3.
023700     05  WS-COMPL-RATIO           PIC S9V9999 COMP-3.
023800     05  FILLER                   PIC X(1)  VALUE SPACE.
023900
024000******************************************************************
024100*    LINKAGE SECTION - RS1TRCE SUPPLIES THE TRACE HEADER FIELDS   *
024200*    AND THE THREE BOUNDED TABLES (MESSAGES/CALLS/RESULTS)        *
024300*    RS1MAIN ALREADY LOADED FOR THIS TRACE GROUP.  RS1-SIGNAL-REC *
024400*    IS THIS PROGRAM'S OWN CALLING-SEQUENCE RECORD - SIGNAL-      *
024500*    TYPE-SW COMES IN SET, SIGNAL-SCORE-OUT GOES BACK SET.        *
024600******************************************************************
024700 LINKAGE SECTION.
024800 COPY RS1TRCE.
024900
025000 01  RS1-SIGNAL-REC.
025100     05  SIGNAL-TYPE-SW           PIC X(1).
025200         88  SIG-HALLUC                     VALUE "H".
025300         88  SIG-LOOP                        VALUE "L".
025400         88  SIG-MISUSE                      VALUE "M".
025500         88  SIG-COST                        VALUE "C".
025600     05  SIGNAL-SCORE-OUT         PIC S9V9999 COMP-3.
025700     05  FILLER                   PIC X(1)  VALUE SPACE.
025800*    RETURN-CD/RETURN-CD-HEX CARRY THROUGH ON EVERY CALL IN THIS
025900*    SUITE, THE SAME AS RS1MAIN'S OWN 77-LEVEL PAIR - THIS
026000*    PROGRAM ALWAYS RETURNS ZERO IN IT (SEE 999-FINISH BELOW),
026100*    BUT THE FIELD IS HERE SO A FUTURE FATAL CONDITION DOES NOT
026200*    NEED A LINKAGE-SECTION CHANGE TO REPORT IT.
026300 01  RETURN-CD                    PIC S9(4) COMP.
026400 01  RETURN-CD-HEX REDEFINES RETURN-CD
026500                                  PIC X(2).
026600
026700******************************************************************
026800*    MAINLINE - ONE CALL COMPUTES EXACTLY ONE OF THE FOUR         *
026900*    SIGNALS, PICKED BY SIGNAL-TYPE-SW.  A WHOLLY EMPTY TRACE     *
027000*    (NO MESSAGE ROWS AT ALL) SHORT-CIRCUITS RIGHT HERE, BEFORE   *
027100*    DISPATCHING TO ANY OF THE FOUR - EVERY SIGNAL SCORES ZERO    *
027200*    ON A TRACE WITH NO MESSAGES, SO THERE IS NO POINT ASKING     *
027300*    ANY OF THE FOUR TO FIGURE THAT OUT FOR ITSELF.  400 AND 500  *
027400*    BELOW ALSO CARRY THEIR OWN WS-MSG-COUNT/WS-CALL-COUNT GUARD  *
027500*    FOR THE MAINTAINER READING THAT PARAGRAPH IN ISOLATION - SEE *
027600*    THE 08/11/03 LOG ENTRY ABOVE.                                *
027700******************************************************************
027800 PROCEDURE DIVISION USING RS1-SIGNAL-REC, WS-CURRENT-TRACE-HDR,
027900           WS-MSG-COUNT, WS-MSG-TABLE, WS-CALL-COUNT,
028000           WS-CALL-TABLE, WS-RSLT-COUNT, WS-RSLT-TABLE,
028100           WS-DISTINCT-WORK-FIELDS, RETURN-CD.
028200     MOVE ZERO TO SIGNAL-SCORE-OUT.
028300     IF WS-MSG-COUNT = ZERO
028400         GO TO 999-FINISH.
028500
028600     IF SIG-HALLUC
028700         PERFORM 200-CALC-HALLUC-SCORE THRU 200-EXIT
028800     ELSE IF SIG-LOOP
028900         PERFORM 300-CALC-LOOP-SCORE THRU 300-EXIT
029000     ELSE IF SIG-MISUSE
029100         PERFORM 400-CALC-MISUSE-SCORE THRU 400-EXIT
029200     ELSE IF SIG-COST
029300         PERFORM 500-CALC-COST-SCORE THRU 500-EXIT.
029400
029500 999-FINISH.
029600*    EVERY SIGNAL IS CLAMPED TO THE 0-1 RANGE HERE, ONE PLACE,
029700*    RATHER THAN EACH OF THE FOUR CALCULATORS CLAMPING ITS OWN
029800*    RESULT - A ROUNDING QUIRK IN ANY ONE OF THEM CANNOT ESCAPE
029900*    THIS PROGRAM'S BOUNDARY.
030000     PERFORM 900-CLAMP-SCORE THRU 900-EXIT.
030100     MOVE ZERO TO RETURN-CD.
030200     GOBACK.
030300
030400 900-CLAMP-SCORE.
030500     IF SIGNAL-SCORE-OUT < ZERO
030600         MOVE ZERO TO SIGNAL-SCORE-OUT.
030700     IF SIGNAL-SCORE-OUT > 1
030800         MOVE 1 TO SIGNAL-SCORE-OUT.
030900 900-EXIT.
031000     EXIT.
031100
031200******************************************************************
031300*    HALLUCINATION SIGNAL - 200 SERIES                            *
031400*                                                                  *
031500*    THREE SUB-CHECKS, AVERAGED OVER HOWEVER MANY OF THEM APPLY   *
031600*    TO THIS TRACE (WS-RISK-SUM OVER WS-MAX-RISKS):                *
031700*      1) A TOOL CALL WITH NO MATCHING RESULT RECORD ("ORPHAN     *
031800*         CALL") - THE ASSISTANT ASKED FOR SOMETHING THAT NEVER   *
031900*         CAME BACK.                                              *
032000*      2) A RESULT RECORD WITH NO MATCHING CALL RECORD ("ORPHAN   *
032100*         RESULT") - WEIGHTED 1.5X A PLAIN ORPHAN CALL, SINCE AN  *
032200*         ORPHAN RESULT MEANS SOMETHING WAS EXECUTED THAT THE     *
032300*         TRACE HAS NO RECORD OF EVER BEING ASKED FOR.            *
032400*      3) AN ASSISTANT MESSAGE THAT CLAIMS TO HAVE CALLED A TOOL  *
032500*         (SEE THE KEYWORD LIST IN 234 BELOW) BUT HAS NO 'C'      *
032600*         RECORD ATTACHED TO IT AT ALL.                           *
032700******************************************************************
032750 200-CALC-HALLUC-SCORE.
032760     MOVE ZERO TO WS-RISK-SUM.
032770     MOVE ZERO TO WS-MAX-RISKS.
032780     MOVE ZERO TO WS-DISTINCT-CALL-IDS, WS-DISTINCT-RSLT-IDS,
032790                  WS-ORPHAN-CALLS, WS-ORPHAN-RSLTS.
032795
032796*    CLEAR THE "ALREADY COUNTED"/"HAS A PARTNER" SWITCHES ON
032797*    EVERY CALL AND RESULT ROW - THESE SWITCHES ARE REUSED SPACE
032798*    IN THE ROW ITSELF, NOT DEDICATED FIELDS, SO A PRIOR CALL TO
032799*    THIS PARAGRAPH (OR TO 430 BELOW, WHICH ALSO USES THE
032800*    CALL-COUNTED-SW) MAY HAVE LEFT THEM SET.
032900     PERFORM 207-RESET-ONE-CALL-ROW THRU 207-EXIT
033000         VARYING CALL-IDX FROM 1 BY 1
033100         UNTIL CALL-IDX > WS-CALL-COUNT.
033200     PERFORM 208-RESET-ONE-RSLT-ROW THRU 208-EXIT
033300         VARYING RSLT-IDX FROM 1 BY 1
033400         UNTIL RSLT-IDX > WS-RSLT-COUNT.
033500
033600     PERFORM 210-COUNT-DISTINCT-CALLS THRU 210-EXIT
033700         VARYING CALL-IDX FROM 1 BY 1
033800         UNTIL CALL-IDX > WS-CALL-COUNT.
033900
034000*    SUB-CHECK 1 ONLY APPLIES IF THE TRACE HAD ANY TOOL CALLS AT
034100*    ALL - A TRACE WITH ZERO CALLS CANNOT HAVE AN ORPHAN CALL.
034200     IF WS-DISTINCT-CALL-IDS > 0
034300         ADD 1 TO WS-MAX-RISKS
034400         IF WS-ORPHAN-CALLS > 0
034500             COMPUTE WS-HALLUC-FACTOR ROUNDED =
034600                 WS-ORPHAN-CALLS / WS-DISTINCT-CALL-IDS
034700             ADD WS-HALLUC-FACTOR TO WS-RISK-SUM.
034800
034900     PERFORM 220-COUNT-DISTINCT-RSLTS THRU 220-EXIT
035000         VARYING RSLT-IDX FROM 1 BY 1
035100         UNTIL RSLT-IDX > WS-RSLT-COUNT.
035200
035300*    SAME IDEA AS SUB-CHECK 1, BUT WEIGHTED 1.5X - SEE THE
035400*    BANNER COMMENT ABOVE.
035500     IF WS-DISTINCT-RSLT-IDS > 0
035600         ADD 1 TO WS-MAX-RISKS
035700         IF WS-ORPHAN-RSLTS > 0
035800             COMPUTE WS-HALLUC-FACTOR ROUNDED =
035900                 (WS-ORPHAN-RSLTS / WS-DISTINCT-RSLT-IDS) * 1.5
036000             ADD WS-HALLUC-FACTOR TO WS-RISK-SUM.
036100
036200     PERFORM 230-CHECK-CLAIM-WITHOUT-CALL THRU 230-EXIT.
036300
036400     IF WS-MAX-RISKS > 0
036500         COMPUTE SIGNAL-SCORE-OUT ROUNDED =
036600             WS-RISK-SUM / WS-MAX-RISKS
036700     ELSE
036800         MOVE ZERO TO SIGNAL-SCORE-OUT.
036900 200-EXIT.
037000     EXIT.
037100
037200*    RESET-ROW PAIR - ONE ROW AT A TIME, CALLED UNDER A VARYING
037300*    PERFORM SO EVERY ROW IN THE RESPECTIVE TABLE GETS TOUCHED.
037400 207-RESET-ONE-CALL-ROW.
037500     MOVE "N" TO CALL-COUNTED-SW(CALL-IDX).
037600     MOVE "N" TO CALL-HAS-RESULT-SW(CALL-IDX).
037700 207-EXIT.
037800     EXIT.
037900
038000 208-RESET-ONE-RSLT-ROW.
038100     MOVE "N" TO RSLT-COUNTED-SW(RSLT-IDX).
038200     MOVE "N" TO RSLT-HAS-CALL-SW(RSLT-IDX).
038300 208-EXIT.
038400     EXIT.
038500
038600*    "DISTINCT" MEANS BY CALL-ID, NOT BY ROW - SEVERAL 'C' ROWS
038700*    CAN SHARE ONE CALL-ID IF THE SAME CALL WAS LOGGED TWICE, AND
038800*    THIS COUNT (AND THE ORPHAN CHECK BELOW IT) SHOULD ONLY SEE
038900*    EACH CALL-ID ONCE.
039000 210-COUNT-DISTINCT-CALLS.
039100     IF CALL-ID(CALL-IDX) NOT = SPACES
039200        AND NOT CALL-ALREADY-COUNTED(CALL-IDX)
039300         ADD 1 TO WS-DISTINCT-CALL-IDS
039400         SET CALL-ALREADY-COUNTED(CALL-IDX) TO TRUE
039500         PERFORM 212-MARK-DUP-CALLS THRU 212-EXIT
039600         PERFORM 214-CHECK-CALL-ORPHAN THRU 214-EXIT.
039700 210-EXIT.
039800     EXIT.
039900
040000*    ONE FORWARD PASS MARKS EVERY LATER ROW WITH THE SAME
040100*    CALL-ID AS ALREADY COUNTED, SO 210 ABOVE NEVER DOUBLE-COUNTS
040200*    A REPEATED CALL-ID.
040300 212-MARK-DUP-CALLS.
040400     SET CALL-IDX2 TO CALL-IDX.
040500     SET CALL-IDX2 UP BY 1.
040600     PERFORM 213-MARK-ONE-DUP-CALL THRU 213-EXIT
040700         UNTIL CALL-IDX2 > WS-CALL-COUNT.
040800 212-EXIT.
040900     EXIT.
041000
041100 213-MARK-ONE-DUP-CALL.
041200     IF CALL-ID(CALL-IDX2) = CALL-ID(CALL-IDX)
041300         SET CALL-ALREADY-COUNTED(CALL-IDX2) TO TRUE.
041400     SET CALL-IDX2 UP BY 1.
041500 213-EXIT.
041600     EXIT.
041700
041800*    SCAN THE FULL RESULT TABLE LOOKING FOR ANY ROW WHOSE
041900*    RSLT-CALL-ID MATCHES THIS CALL - STOP EARLY THE MOMENT ONE
042000*    IS FOUND, NO NEED TO KEEP LOOKING ONCE THE CALL IS MATCHED.
042100 214-CHECK-CALL-ORPHAN.
042200     SET RSLT-IDX TO 1.
042300     PERFORM 216-SCAN-RSLT-FOR-CALL THRU 216-EXIT
042400         UNTIL RSLT-IDX > WS-RSLT-COUNT
042500            OR CALL-HAS-RESULT(CALL-IDX).
042600     IF NOT CALL-HAS-RESULT(CALL-IDX)
042700         ADD 1 TO WS-ORPHAN-CALLS.
042800 214-EXIT.
042900     EXIT.
043000
043100 216-SCAN-RSLT-FOR-CALL.
043200     IF RSLT-CALL-ID(RSLT-IDX) = CALL-ID(CALL-IDX)
043300         SET CALL-HAS-RESULT(CALL-IDX) TO TRUE.
043400     SET RSLT-IDX UP BY 1.
043500 216-EXIT.
043600     EXIT.
043700
043800*    MIRROR IMAGE OF 210/212/213/214/216 ABOVE, BUT FROM THE
043900*    RESULT SIDE - LOOKING FOR RESULT ROWS WITH NO MATCHING CALL.
044000 220-COUNT-DISTINCT-RSLTS.
044100     IF RSLT-CALL-ID(RSLT-IDX) NOT = SPACES
044200        AND NOT RSLT-ALREADY-COUNTED(RSLT-IDX)
044300         ADD 1 TO WS-DISTINCT-RSLT-IDS
044400         SET RSLT-ALREADY-COUNTED(RSLT-IDX) TO TRUE
044500         PERFORM 222-MARK-DUP-RSLTS THRU 222-EXIT
044600         PERFORM 224-CHECK-RSLT-ORPHAN THRU 224-EXIT.
044700 220-EXIT.
044800     EXIT.
044900
045000 222-MARK-DUP-RSLTS.
045100     SET RSLT-IDX2 TO RSLT-IDX.
045200     SET RSLT-IDX2 UP BY 1.
045300     PERFORM 223-MARK-ONE-DUP-RSLT THRU 223-EXIT
045400         UNTIL RSLT-IDX2 > WS-RSLT-COUNT.
045500 222-EXIT.
045600     EXIT.
045700
045800 223-MARK-ONE-DUP-RSLT.
045900     IF RSLT-CALL-ID(RSLT-IDX2) = RSLT-CALL-ID(RSLT-IDX)
046000         SET RSLT-ALREADY-COUNTED(RSLT-IDX2) TO TRUE.
046100     SET RSLT-IDX2 UP BY 1.
046200 223-EXIT.
046300     EXIT.
046400
046500 224-CHECK-RSLT-ORPHAN.
046600     SET CALL-IDX TO 1.
046700     PERFORM 226-SCAN-CALL-FOR-RSLT THRU 226-EXIT
046800         UNTIL CALL-IDX > WS-CALL-COUNT
046900            OR RSLT-HAS-CALL(RSLT-IDX).
047000     IF NOT RSLT-HAS-CALL(RSLT-IDX)
047100         ADD 1 TO WS-ORPHAN-RSLTS.
047200 224-EXIT.
047300     EXIT.
047400
047500 226-SCAN-CALL-FOR-RSLT.
047600     IF CALL-ID(CALL-IDX) = RSLT-CALL-ID(RSLT-IDX)
047700         SET RSLT-HAS-CALL(RSLT-IDX) TO TRUE.
047800     SET CALL-IDX UP BY 1.
047900 226-EXIT.
048000     EXIT.
048100
048200*    SUB-CHECK 3 - AN ASSISTANT MESSAGE WITH NO ATTACHED 'C'
048300*    RECORD (MSG-HAS-CALL WAS NEVER SET BY RS1MAIN'S 232-MARK-
048400*    MSG-HAS-CALL) THAT NONETHELESS TALKS ABOUT HAVING CALLED A
048500*    TOOL.  ONLY THE FIRST SUCH MESSAGE IN THE TRACE IS SCORED -
048600*    THIS IS A YES/NO CHECK ON THE TRACE, NOT A COUNT.
048700 230-CHECK-CLAIM-WITHOUT-CALL.
048800     MOVE "N" TO WS-ASSIST-MSG-FOUND-SW.
048900     MOVE "N" TO WS-CLAIM-FOUND-SW.
049000     PERFORM 232-CHECK-ONE-MSG-CLAIM THRU 232-EXIT
049100         VARYING MSG-IDX FROM 1 BY 1
049200         UNTIL MSG-IDX > WS-MSG-COUNT.
049300     IF WS-HAS-ASSIST-MSG
049400         ADD 1 TO WS-MAX-RISKS
049500         IF WS-CLAIM-DETECTED
049600             ADD .5 TO WS-RISK-SUM.
049700 230-EXIT.
049800     EXIT.
049900
050000 232-CHECK-ONE-MSG-CLAIM.
050100     IF MSG-IS-ASSISTANT(MSG-IDX)
050200         SET WS-HAS-ASSIST-MSG TO TRUE
050300         IF NOT MSG-HAS-CALL(MSG-IDX)
050400            AND NOT WS-CLAIM-DETECTED
050500             MOVE MSG-CONTENT(MSG-IDX) TO WS-UPPER-CONTENT
050600             INSPECT WS-UPPER-CONTENT
050700                 CONVERTING
050800                 "abcdefghijklmnopqrstuvwxyz"
050900              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
051000             PERFORM 234-SCAN-CLAIM-KEYWORDS THRU 234-EXIT.
051100 232-EXIT.
051200     EXIT.
051300
051400*    KEYWORD LIST IS DELIBERATELY LOOSE - "CALLED," "EXECUTED,"
051500*    "RAN THE," "INVOKED," AND THE TWO TOOL-SPECIFIC PHRASES.
051600*    THE FIRST MATCH WINS AND THE PARAGRAPH EXITS EARLY - THIS IS
051700*    A DETECTOR, NOT A CLASSIFIER, SO THERE IS NO NEED TO KEEP
051800*    CHECKING ONCE ONE KEYWORD HAS ALREADY FIRED.
051900 234-SCAN-CLAIM-KEYWORDS.
052000     MOVE ZERO TO WS-KEYWORD-CT.
052100     INSPECT WS-UPPER-CONTENT TALLYING WS-KEYWORD-CT
052200         FOR ALL "CALLED".
052300     IF WS-KEYWORD-CT > 0
052400         SET WS-CLAIM-DETECTED TO TRUE
052500         GO TO 234-EXIT.
052600     MOVE ZERO TO WS-KEYWORD-CT.
052700     INSPECT WS-UPPER-CONTENT TALLYING WS-KEYWORD-CT
052800         FOR ALL "USING THE TOOL".
052900     IF WS-KEYWORD-CT > 0
053000         SET WS-CLAIM-DETECTED TO TRUE
053100         GO TO 234-EXIT.
053200     MOVE ZERO TO WS-KEYWORD-CT.
053300     INSPECT WS-UPPER-CONTENT TALLYING WS-KEYWORD-CT
053400         FOR ALL "TOOL CALL".
053500     IF WS-KEYWORD-CT > 0
053600         SET WS-CLAIM-DETECTED TO TRUE
053700         GO TO 234-EXIT.
053800     MOVE ZERO TO WS-KEYWORD-CT.
053900     INSPECT WS-UPPER-CONTENT TALLYING WS-KEYWORD-CT
054000         FOR ALL "EXECUTED".
054100     IF WS-KEYWORD-CT > 0
054200         SET WS-CLAIM-DETECTED TO TRUE
054300         GO TO 234-EXIT.
054400     MOVE ZERO TO WS-KEYWORD-CT.
054500     INSPECT WS-UPPER-CONTENT TALLYING WS-KEYWORD-CT
054600         FOR ALL "RAN THE".
054700     IF WS-KEYWORD-CT > 0
054800         SET WS-CLAIM-DETECTED TO TRUE
054900         GO TO 234-EXIT.
055000     MOVE ZERO TO WS-KEYWORD-CT.
055100     INSPECT WS-UPPER-CONTENT TALLYING WS-KEYWORD-CT
055200         FOR ALL "INVOKED".
055300     IF WS-KEYWORD-CT > 0
055400         SET WS-CLAIM-DETECTED TO TRUE.
055500 234-EXIT.
055600     EXIT.
055700
055800******************************************************************
055900*    LOOP SIGNAL - 300 SERIES                                     *
056000*                                                                  *
056100*    WORST-OF THREE SUB-CHECKS (SEE THE WS-LOOP-FIELDS BANNER      *
056200*    COMMENT ABOVE FOR WHY WORST-OF INSTEAD OF AVERAGE):           *
056300*      1) REPEATED IDENTICAL TOOL CALLS - SAME TOOL NAME, SAME    *
056400*         ARGUMENT TEXT, THREE OR MORE TIMES (310).                *
056500*      2) SIMILAR-WORDED CONSECUTIVE ASSISTANT MESSAGES (330),     *
056600*         ONLY CHECKED WHEN THE TRACE HAS AT LEAST THREE           *
056700*         ASSISTANT MESSAGES TO COMPARE.                           *
056800*      3) A FLAT MESSAGE-COUNT CEILING - OVER 50 MESSAGES ON ONE   *
056900*         TRACE IS TREATED AS A RUNAWAY REGARDLESS OF CONTENT.     *
057000******************************************************************
057100 300-CALC-LOOP-SCORE.
057200     MOVE ZERO TO WS-LOOP-MAX-FACTOR.
057300
057400     IF WS-CALL-COUNT >= 3
057500         PERFORM 310-CALC-REPEAT-CALL-FACTOR THRU 310-EXIT
057600         PERFORM 390-TRACK-MAX-LOOP-FACTOR THRU 390-EXIT.
057700
057800     PERFORM 320-COUNT-ASSIST-MSGS THRU 320-EXIT.
057900     IF WS-ASSIST-COUNT >= 3
058000         PERFORM 330-CALC-SIMILAR-MSG-FACTOR THRU 330-EXIT
058100         PERFORM 390-TRACK-MAX-LOOP-FACTOR THRU 390-EXIT.
058200
058300*    SUB-CHECK 3 RAMPS FROM ZERO AT 50 MESSAGES UP TO A FULL 1.0
058400*    AT 150 MESSAGES - THE (COUNT - 50) / 100 SHAPE.
058500     IF WS-MSG-COUNT > 50
058600         COMPUTE WS-LOOP-FACTOR ROUNDED =
058700             (WS-MSG-COUNT - 50) / 100
058800         IF WS-LOOP-FACTOR > 1
058900             MOVE 1 TO WS-LOOP-FACTOR
059000         PERFORM 390-TRACK-MAX-LOOP-FACTOR THRU 390-EXIT.
059100
059200     MOVE WS-LOOP-MAX-FACTOR TO SIGNAL-SCORE-OUT.
059300 300-EXIT.
059400     EXIT.
059500
059600 390-TRACK-MAX-LOOP-FACTOR.
059700     IF WS-LOOP-FACTOR > WS-LOOP-MAX-FACTOR
059800         MOVE WS-LOOP-FACTOR TO WS-LOOP-MAX-FACTOR.
059900 390-EXIT.
060000     EXIT.
060100
060200*    GROUP CALLS BY (TOOL-NAME, ARGUMENTS) - THE LARGEST SUCH
060300*    GROUP'S SIZE IS WS-MAXREP.  THREE OR MORE IDENTICAL CALLS
060400*    RAMPS THE FACTOR FROM ZERO AT 3 UP TO A FULL 1.0 AT 10.
060500 310-CALC-REPEAT-CALL-FACTOR.
060600     MOVE ZERO TO WS-MAXREP.
060700     PERFORM 311-RESET-CALL-COUNTED THRU 311-EXIT
060800         VARYING CALL-IDX FROM 1 BY 1
060900         UNTIL CALL-IDX > WS-CALL-COUNT.
061000     PERFORM 312-SCAN-CALL-SIGNATURE THRU 312-EXIT
061100         VARYING CALL-IDX FROM 1 BY 1
061200         UNTIL CALL-IDX > WS-CALL-COUNT.
061300     IF WS-MAXREP >= 3
061400         COMPUTE WS-LOOP-FACTOR ROUNDED = (WS-MAXREP - 2) / 8
061500         IF WS-LOOP-FACTOR > 1
061600             MOVE 1 TO WS-LOOP-FACTOR
061700     ELSE
061800         MOVE ZERO TO WS-LOOP-FACTOR.
061900 310-EXIT.
062000     EXIT.
062100
062200 311-RESET-CALL-COUNTED.
062300     MOVE "N" TO CALL-COUNTED-SW(CALL-IDX).
062400 311-EXIT.
062500     EXIT.
062600
062700*    SAME GROUPING TECHNIQUE AS 210/212/213 ABOVE - A FORWARD
062800*    SCAN THAT GROUPS EVERY CALL SHARING THIS CALL'S TOOL NAME
062900*    AND ARGUMENT TEXT, THEN REMEMBERS THE LARGEST GROUP SEEN.
063000 312-SCAN-CALL-SIGNATURE.
063100     IF NOT CALL-ALREADY-COUNTED(CALL-IDX)
063200         MOVE 1 TO WS-GRP-CT
063300         SET CALL-ALREADY-COUNTED(CALL-IDX) TO TRUE
063400         SET CALL-IDX2 TO CALL-IDX
063500         SET CALL-IDX2 UP BY 1
063600         PERFORM 313-MATCH-SIGNATURE THRU 313-EXIT
063700             UNTIL CALL-IDX2 > WS-CALL-COUNT
063800         IF WS-GRP-CT > WS-MAXREP
063900             MOVE WS-GRP-CT TO WS-MAXREP.
064000 312-EXIT.
064100     EXIT.
064200
064300 313-MATCH-SIGNATURE.
064400     IF CALL-TOOL-NAME(CALL-IDX2) = CALL-TOOL-NAME(CALL-IDX)
064500        AND CALL-ARGUMENTS(CALL-IDX2) = CALL-ARGUMENTS(CALL-IDX)
064600         ADD 1 TO WS-GRP-CT
064700         SET CALL-ALREADY-COUNTED(CALL-IDX2) TO TRUE.
064800     SET CALL-IDX2 UP BY 1.
064900 313-EXIT.
065000     EXIT.
065100
065200 320-COUNT-ASSIST-MSGS.
065300     MOVE ZERO TO WS-ASSIST-COUNT.
065400     PERFORM 322-COUNT-ONE-ASSIST THRU 322-EXIT
065500         VARYING MSG-IDX FROM 1 BY 1
065600         UNTIL MSG-IDX > WS-MSG-COUNT.
065700 320-EXIT.
065800     EXIT.
065900
066000 322-COUNT-ONE-ASSIST.
066100     IF MSG-IS-ASSISTANT(MSG-IDX)
066200         ADD 1 TO WS-ASSIST-COUNT.
066300 322-EXIT.
066400     EXIT.
066500
066600*    WALKS THE MESSAGE TABLE ONCE, COMPARING EACH ASSISTANT
066700*    MESSAGE TO THE ONE ASSISTANT MESSAGE BEFORE IT (SEE THE
066800*    WS-PREV-ASSIST-IDX COMMENT UNDER WS-LOOP-FIELDS ABOVE).  A
066900*    SIMILARITY OVER .5 ACROSS THE ASSISTANT-MESSAGE PAIRS MEANS
067000*    THE ASSISTANT IS REPEATING ITSELF.
067100 330-CALC-SIMILAR-MSG-FACTOR.
067200     MOVE ZERO TO WS-PAIR-COUNT.
067300     MOVE ZERO TO WS-SIMILAR-COUNT.
067400     MOVE "N" TO WS-HAVE-PREV-SW.
067500     PERFORM 332-SCAN-FOR-PAIR THRU 332-EXIT
067600         VARYING MSG-IDX FROM 1 BY 1
067700         UNTIL MSG-IDX > WS-MSG-COUNT.
067800     IF WS-PAIR-COUNT > 0
067900         COMPUTE WS-SIM-RATIO ROUNDED =
068000             WS-SIMILAR-COUNT / WS-PAIR-COUNT
068100         IF WS-SIM-RATIO > .5
068200             MOVE WS-SIM-RATIO TO WS-LOOP-FACTOR
068300         ELSE
068400             MOVE ZERO TO WS-LOOP-FACTOR
068500     ELSE
068600         MOVE ZERO TO WS-LOOP-FACTOR.
068700 330-EXIT.
068800     EXIT.
068900
069000*    A SIMILARITY SCORE OVER .7 (SEE 340 BELOW) COUNTS AS A
069100*    "SIMILAR" PAIR - EVERY ASSISTANT MESSAGE AFTER THE FIRST IS
069200*    ONE PAIR, COMPARED TO ITS IMMEDIATE PREDECESSOR ONLY.
069300 332-SCAN-FOR-PAIR.
069400     IF MSG-IS-ASSISTANT(MSG-IDX)
069500         IF WS-HAVE-PREV
069600             ADD 1 TO WS-PAIR-COUNT
069700             MOVE MSG-CONTENT(WS-PREV-ASSIST-IDX)
069800                                  TO WS-SIM-TEXT-A
069900             MOVE MSG-CONTENT(MSG-IDX) TO WS-SIM-TEXT-B
070000             PERFORM 340-CALC-SIMILARITY THRU 340-EXIT
070100             IF WS-SIM-SCORE > .7
070200                 ADD 1 TO WS-SIMILAR-COUNT
070300         END-IF
070400         SET WS-PREV-ASSIST-IDX FROM MSG-IDX
070500         SET WS-HAVE-PREV TO TRUE.
070600 332-EXIT.
070700     EXIT.
070800
070900*    THREE SHORT-CIRCUITS BEFORE THE EXPENSIVE JACCARD COMPARE:
071000*    EITHER TEXT EMPTY SCORES ZERO OUTRIGHT; AN EXACT MATCH
071100*    (SAME LENGTH, SAME BYTES) SCORES A FLAT 1; OTHERWISE FALL
071200*    THROUGH TO THE CHARACTER-SET COMPARE IN 345/350.  RS1LEN IS
071300*    CALLED (NOT A REFERENCE MODIFICATION) BECAUSE THESE TEXT
071400*    FIELDS ARE BLANK-PADDED, NOT NULL-TERMINATED, SO THE
071500*    "REAL" LENGTH HAS TO BE FOUND BY SCANNING BACKWARD FROM
071600*    THE END - THAT IS RS1LEN'S WHOLE JOB.
071700 340-CALC-SIMILARITY.
071800     INSPECT WS-SIM-TEXT-A
071900         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
072000                 TO "abcdefghijklmnopqrstuvwxyz".
072100     INSPECT WS-SIM-TEXT-B
072200         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
072300                 TO "abcdefghijklmnopqrstuvwxyz".
072400     CALL 'RS1LEN' USING WS-SIM-TEXT-A, WS-SIM-LEN-A.
072500     CALL 'RS1LEN' USING WS-SIM-TEXT-B, WS-SIM-LEN-B.
072600
072700     IF WS-SIM-LEN-A = ZERO OR WS-SIM-LEN-B = ZERO
072800         MOVE ZERO TO WS-SIM-SCORE
072900         GO TO 340-EXIT.
073000
073100     IF WS-SIM-LEN-A = WS-SIM-LEN-B
073200        AND WS-SIM-TEXT-A(1:WS-SIM-LEN-A) =
073300            WS-SIM-TEXT-B(1:WS-SIM-LEN-B)
073400         MOVE 1 TO WS-SIM-SCORE
073500         GO TO 340-EXIT.
073600
073700     PERFORM 345-BUILD-PRESENCE-TABLES THRU 345-EXIT.
073800     PERFORM 350-CALC-JACCARD-RATIO THRU 350-EXIT.
073900 340-EXIT.
074000     EXIT.
074100
074200 345-BUILD-PRESENCE-TABLES.
074300     PERFORM 346-RESET-PRESENCE THRU 346-EXIT
074400         VARYING WS-CHARSET-IDX FROM 1 BY 1
074500         UNTIL WS-CHARSET-IDX > 64.
074600     PERFORM 347-MARK-PRESENCE THRU 347-EXIT
074700         VARYING WS-CHARSET-IDX FROM 1 BY 1
074800         UNTIL WS-CHARSET-IDX > 64.
074900 345-EXIT.
075000     EXIT.
075100
075200 346-RESET-PRESENCE.
075300     MOVE "N" TO WS-PRESENT-A(WS-CHARSET-IDX).
075400     MOVE "N" TO WS-PRESENT-B(WS-CHARSET-IDX).
075500 346-EXIT.
075600     EXIT.
075700
075800*    FOR THIS ONE ALPHABET SLOT, TALLY HOW MANY TIMES ITS
075900*    CHARACTER APPEARS IN EACH REFERENCE-MODIFIED TEXT (1:LEN) -
076000*    ANY COUNT ABOVE ZERO SETS THE PRESENCE FLAG "Y".  THE ACTUAL
076100*    TALLY VALUE IS THROWN AWAY - ONLY PRESENCE-OR-NOT MATTERS.
076200 347-MARK-PRESENCE.
076300     MOVE ZERO TO WS-TALLY-CT.
076400     INSPECT WS-SIM-TEXT-A(1:WS-SIM-LEN-A) TALLYING WS-TALLY-CT
076500         FOR ALL WS-CHARSET-CHAR(WS-CHARSET-IDX).
076600     IF WS-TALLY-CT > 0
076700         MOVE "Y" TO WS-PRESENT-A(WS-CHARSET-IDX).
076800     MOVE ZERO TO WS-TALLY-CT.
076900     INSPECT WS-SIM-TEXT-B(1:WS-SIM-LEN-B) TALLYING WS-TALLY-CT
077000         FOR ALL WS-CHARSET-CHAR(WS-CHARSET-IDX).
077100     IF WS-TALLY-CT > 0
077200         MOVE "Y" TO WS-PRESENT-B(WS-CHARSET-IDX).
077300 347-EXIT.
077400     EXIT.
077500
077600*    JACCARD RATIO = INTERSECTION SIZE OVER UNION SIZE ACROSS THE
077700*    TWO 64-SLOT PRESENCE SETS - SEE THE WS-PRESENCE-TABLES
077800*    BANNER COMMENT ABOVE FOR WHY THIS IS A CHARACTER-SET
077900*    COMPARE, NOT A STRING COMPARE.
078000 350-CALC-JACCARD-RATIO.
078100     MOVE ZERO TO WS-INTERSECT-CT.
078200     MOVE ZERO TO WS-UNION-CT.
078300     PERFORM 352-TALLY-ONE-CHAR THRU 352-EXIT
078400         VARYING WS-CHARSET-IDX FROM 1 BY 1
078500         UNTIL WS-CHARSET-IDX > 64.
078600     IF WS-UNION-CT = ZERO
078700         MOVE ZERO TO WS-SIM-SCORE
078800     ELSE
078900         COMPUTE WS-SIM-SCORE ROUNDED =
079000             WS-INTERSECT-CT / WS-UNION-CT.
079100 350-EXIT.
079200     EXIT.
079300
079400 352-TALLY-ONE-CHAR.
079500     IF WS-PRESENT-A(WS-CHARSET-IDX) = "Y"
079600        AND WS-PRESENT-B(WS-CHARSET-IDX) = "Y"
079700         ADD 1 TO WS-INTERSECT-CT
079800         ADD 1 TO WS-UNION-CT
079900     ELSE
080000     IF WS-PRESENT-A(WS-CHARSET-IDX) = "Y"
080100        OR WS-PRESENT-B(WS-CHARSET-IDX) = "Y"
080200         ADD 1 TO WS-UNION-CT.
080300 352-EXIT.
080400     EXIT.
080500
080600******************************************************************
080700*    TOOL-MISUSE SIGNAL - 400 SERIES                              *
080800*                                                                  *
080900*    FOUR SUB-CHECKS, AVERAGED OVER HOWEVER MANY APPLIED (SEE      *
081000*    THE WS-MISUSE-FIELDS BANNER COMMENT ABOVE):                  *
081100*      1) RESULT ERROR RATE OVER 30% (410).                        *
081200*      2) BAD-LOOKING ARGUMENT TEXT OVER 20% OF CALLS (420).       *
081300*      3) ONE TOOL DOING OVER 70% OF THE WORK, WHEN THE BUSIEST   *
081400*         TOOL WAS CALLED MORE THAN FIVE TIMES (430).              *
081500*      4) SUSPECT WORDING IN THE ARGUMENT TEXT OVER 30% OF CALLS   *
081600*         (440).                                                   *
081700******************************************************************
081800 400-CALC-MISUSE-SCORE.
081900     MOVE ZERO TO WS-MISUSE-FACTOR-SUM.
082000     MOVE ZERO TO WS-MISUSE-FACTOR-CT.
082100*    NO TOOL CALLS AT ALL - NONE OF THE FOUR SUB-CHECKS BELOW CAN
082200*    APPLY (410 NEEDS RESULTS, WHICH ONLY EXIST FOR CALLS; 420/
082300*    430/440 ALL DIVIDE BY WS-CALL-COUNT), SO SCORE ZERO AND GET
082400*    OUT RATHER THAN LET A DIVIDE-BY-ZERO REACH ANY OF THEM.
082500     IF WS-CALL-COUNT = ZERO
082600         MOVE ZERO TO SIGNAL-SCORE-OUT
082700         GO TO 400-EXIT.
082800
082900     PERFORM 410-CALC-ERROR-RATE-FACTOR THRU 410-EXIT.
083000     PERFORM 420-CALC-BAD-ARGS-FACTOR THRU 420-EXIT.
083100     PERFORM 430-CALC-CONCENTRATION-FACTOR THRU 430-EXIT.
083200     PERFORM 440-CALC-SUSPECT-ARGS-FACTOR THRU 440-EXIT.
083300
083400     IF WS-MISUSE-FACTOR-CT > 0
083500         COMPUTE SIGNAL-SCORE-OUT ROUNDED =
083600             WS-MISUSE-FACTOR-SUM / WS-MISUSE-FACTOR-CT
083700     ELSE
083800         MOVE ZERO TO SIGNAL-SCORE-OUT.
083900 400-EXIT.
084000     EXIT.
084100
084200*    A TOOL CALL CAN EXIST WITH NO RESULT YET LOGGED (SEE THE
084300*    HALLUCINATION SIGNAL'S ORPHAN-CALL CHECK ABOVE) - IF THIS
084400*    TRACE HAS NO RESULT ROWS AT ALL, THERE IS NOTHING TO COMPUTE
084500*    AN ERROR RATE FROM, SO THE SUB-CHECK SIMPLY DOES NOT APPLY
084600*    (IT DOES NOT ADD TO EITHER WS-MISUSE-FACTOR-SUM OR -CT).
084700 410-CALC-ERROR-RATE-FACTOR.
084800     IF WS-RSLT-COUNT = ZERO
084900         GO TO 410-EXIT.
085000     MOVE ZERO TO WS-FAILED-RSLT-CT.
085100     PERFORM 412-COUNT-ONE-FAILED THRU 412-EXIT
085200         VARYING RSLT-IDX FROM 1 BY 1
085300         UNTIL RSLT-IDX > WS-RSLT-COUNT.
085400     COMPUTE WS-ERROR-RATE ROUNDED =
085500         WS-FAILED-RSLT-CT / WS-RSLT-COUNT.
085600*    OVER 30% FAILURE RATE RAMPS THE FACTOR AT 1.5X THE RAW RATE,
085700*    CAPPED AT 1.0 - A TRACE THAT FAILS MOST OF ITS TOOL CALLS
085800*    HITS THE CAP QUICKLY.
085900     IF WS-ERROR-RATE > .3
086000         COMPUTE WS-MISUSE-FACTOR ROUNDED = WS-ERROR-RATE * 1.5
086100         IF WS-MISUSE-FACTOR > 1
086200             MOVE 1 TO WS-MISUSE-FACTOR
086300         ADD WS-MISUSE-FACTOR TO WS-MISUSE-FACTOR-SUM
086400         ADD 1 TO WS-MISUSE-FACTOR-CT.
086500 410-EXIT.
086600     EXIT.
086700
086800 412-COUNT-ONE-FAILED.
086900     IF RSLT-FAILED(RSLT-IDX)
087000         ADD 1 TO WS-FAILED-RSLT-CT.
087100 412-EXIT.
087200     EXIT.
087300
087400*    UNLIKE 410, THIS SUB-CHECK ALWAYS APPLIES ONCE THE MAINLINE
087500*    400-CALC-MISUSE-SCORE GUARD ABOVE HAS ALREADY CONFIRMED
087600*    WS-CALL-COUNT IS NOT ZERO - EVERY CALL HAS ARGUMENT TEXT TO
087700*    JUDGE, EVEN IF THAT TEXT IS BLANK.
087800 420-CALC-BAD-ARGS-FACTOR.
087900     MOVE ZERO TO WS-BAD-ARG-CT.
088000     PERFORM 422-CHECK-ONE-BAD-ARG THRU 422-EXIT
088100         VARYING CALL-IDX FROM 1 BY 1
088200         UNTIL CALL-IDX > WS-CALL-COUNT.
088300     COMPUTE WS-BAD-ARG-RATIO ROUNDED =
088400         WS-BAD-ARG-CT / WS-CALL-COUNT.
088500     IF WS-BAD-ARG-RATIO > .2
088600         ADD WS-BAD-ARG-RATIO TO WS-MISUSE-FACTOR-SUM
088700         ADD 1 TO WS-MISUSE-FACTOR-CT.
088800 420-EXIT.
088900     EXIT.
089000
089100*    "BAD" ARGUMENT TEXT MEANS: BLANK OUTRIGHT; CONTAINS =NULL,
089200*    =UNDEFINED, =NONE OR A DANGLING "=," (A KEY WITH NO VALUE
089300*    SUPPLIED); OR ENDS IN A BARE "=" WITH NOTHING AFTER IT (THE
089400*    RS1LEN/REFERENCE-MODIFICATION CHECK AT THE BOTTOM).  EACH
089500*    CHECK EXITS EARLY ON ITS OWN MATCH - ONE BAD-ARGUMENT REASON
089600*    IS ENOUGH, THIS PARAGRAPH DOES NOT STACK REASONS.
089700 422-CHECK-ONE-BAD-ARG.
089800     IF CALL-ARGUMENTS(CALL-IDX) = SPACES
089900         ADD 1 TO WS-BAD-ARG-CT
090000         GO TO 422-EXIT.
090100     MOVE CALL-ARGUMENTS(CALL-IDX) TO WS-UPPER-ARGS.
090200     INSPECT WS-UPPER-ARGS
090300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
090400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
090500     MOVE ZERO TO WS-TALLY-CT.
090600     INSPECT WS-UPPER-ARGS TALLYING WS-TALLY-CT FOR ALL "=NULL".
090700     IF WS-TALLY-CT > 0
090800         ADD 1 TO WS-BAD-ARG-CT
090900         GO TO 422-EXIT.
091000     MOVE ZERO TO WS-TALLY-CT.
091100     INSPECT WS-UPPER-ARGS TALLYING WS-TALLY-CT
091200         FOR ALL "=UNDEFINED".
091300     IF WS-TALLY-CT > 0
091400         ADD 1 TO WS-BAD-ARG-CT
091500         GO TO 422-EXIT.
091600     MOVE ZERO TO WS-TALLY-CT.
091700     INSPECT WS-UPPER-ARGS TALLYING WS-TALLY-CT FOR ALL "=NONE".
091800     IF WS-TALLY-CT > 0
091900         ADD 1 TO WS-BAD-ARG-CT
092000         GO TO 422-EXIT.
092100     MOVE ZERO TO WS-TALLY-CT.
092200     INSPECT WS-UPPER-ARGS TALLYING WS-TALLY-CT FOR ALL "=,".
092300     IF WS-TALLY-CT > 0
092400         ADD 1 TO WS-BAD-ARG-CT
092500         GO TO 422-EXIT.
092600     MOVE CALL-ARGUMENTS(CALL-IDX) TO WS-PAD-ARGS.
092700     CALL 'RS1LEN' USING WS-PAD-ARGS, WS-ARG-LEN.
092800*    WS-PAD-ARGS(LEN:1) IS A REFERENCE MODIFICATION, NOT A TABLE
092900*    SUBSCRIPT - IT PICKS OFF THE ONE BYTE AT THE REAL END OF THE
093000*    ARGUMENT TEXT, PAST THE BLANK PADDING, TO CHECK FOR A
093100*    DANGLING "=" WITH NO VALUE AFTER IT.
093200     IF WS-ARG-LEN > 0
093300        AND WS-PAD-ARGS(WS-ARG-LEN:1) = "="
093400         ADD 1 TO WS-BAD-ARG-CT.
093500 422-EXIT.
093600     EXIT.
093700
093800*    GROUPS CALLS BY TOOL NAME ONLY (NOT BY ARGUMENTS, UNLIKE 312
093900*    ABOVE) TO FIND THE ONE TOOL CALLED THE MOST TIMES.  IF THAT
094000*    TOOL WAS CALLED MORE THAN FIVE TIMES AND MAKES UP OVER 70%
094100*    OF ALL CALLS, THE FACTOR RAMPS FROM ZERO AT 50%
094200*    CONCENTRATION TO A FULL 1.0 AT 100%, THEN IS HALVED - A
094300*    SINGLE-TOOL TRACE IS NOT NECESSARILY MISUSE (SOME TRACES
094400*    LEGITIMATELY ONLY NEED ONE TOOL), SO THIS SUB-CHECK NEVER
094500*    CONTRIBUTES MORE THAN .5 EVEN AT MAXIMUM CONCENTRATION.
094600 430-CALC-CONCENTRATION-FACTOR.
094700     MOVE ZERO TO WS-TOOL-MAXUSE.
094800     PERFORM 431-RESET-CALL-COUNTED THRU 431-EXIT
094900         VARYING CALL-IDX FROM 1 BY 1
095000         UNTIL CALL-IDX > WS-CALL-COUNT.
095100     PERFORM 432-SCAN-TOOL-GROUP THRU 432-EXIT
095200         VARYING CALL-IDX FROM 1 BY 1
095300         UNTIL CALL-IDX > WS-CALL-COUNT.
095400     IF WS-TOOL-MAXUSE > 5
095500         COMPUTE WS-CONCENTRATION ROUNDED =
095600             WS-TOOL-MAXUSE / WS-CALL-COUNT
095700         IF WS-CONCENTRATION > .7
095800             COMPUTE WS-MISUSE-FACTOR ROUNDED =
095900                 (WS-CONCENTRATION - .5) * 2
096000             IF WS-MISUSE-FACTOR > 1
096100                 MOVE 1 TO WS-MISUSE-FACTOR
096200             COMPUTE WS-MISUSE-FACTOR ROUNDED =
096300                 WS-MISUSE-FACTOR * .5
096400             ADD WS-MISUSE-FACTOR TO WS-MISUSE-FACTOR-SUM
096500             ADD 1 TO WS-MISUSE-FACTOR-CT.
096600 430-EXIT.
096700     EXIT.
096800
096900 431-RESET-CALL-COUNTED.
097000     MOVE "N" TO CALL-COUNTED-SW(CALL-IDX).
097100 431-EXIT.
097200     EXIT.
097300
097400 432-SCAN-TOOL-GROUP.
097500     IF NOT CALL-ALREADY-COUNTED(CALL-IDX)
097600         MOVE 1 TO WS-GRP-CT
097700         SET CALL-ALREADY-COUNTED(CALL-IDX) TO TRUE
097800         SET CALL-IDX2 TO CALL-IDX
097900         SET CALL-IDX2 UP BY 1
098000         PERFORM 434-MATCH-TOOL-NAME THRU 434-EXIT
098100             UNTIL CALL-IDX2 > WS-CALL-COUNT
098200         IF WS-GRP-CT > WS-TOOL-MAXUSE
098300             MOVE WS-GRP-CT TO WS-TOOL-MAXUSE.
098400 432-EXIT.
098500     EXIT.
098600
098700 434-MATCH-TOOL-NAME.
098800     IF CALL-TOOL-NAME(CALL-IDX2) = CALL-TOOL-NAME(CALL-IDX)
098900         ADD 1 TO WS-GRP-CT
099000         SET CALL-ALREADY-COUNTED(CALL-IDX2) TO TRUE.
099100     SET CALL-IDX2 UP BY 1.
099200 434-EXIT.
099300     EXIT.
099400
099500*    SAME KEYWORD-SCAN TECHNIQUE AS 234 ABOVE (THE HALLUCINATION
099600*    CLAIM CHECK), BUT LOOKING AT ARGUMENT TEXT INSTEAD OF
099700*    MESSAGE TEXT, AND COUNTING EVERY CALL WHOSE ARGUMENTS
099800*    CONTAIN ONE OF THESE WORDS RATHER THAN STOPPING AT THE
099900*    FIRST OCCURRENCE IN THE WHOLE TRACE.
100000 440-CALC-SUSPECT-ARGS-FACTOR.
100100     MOVE ZERO TO WS-SUSPECT-CT.
100200     PERFORM 442-CHECK-ONE-SUSPECT THRU 442-EXIT
100300         VARYING CALL-IDX FROM 1 BY 1
100400         UNTIL CALL-IDX > WS-CALL-COUNT.
100500     COMPUTE WS-SUSPECT-RATIO ROUNDED =
100600         WS-SUSPECT-CT / WS-CALL-COUNT.
100700     IF WS-SUSPECT-RATIO > .3
100800         COMPUTE WS-MISUSE-FACTOR ROUNDED = WS-SUSPECT-RATIO * .7
100900         ADD WS-MISUSE-FACTOR TO WS-MISUSE-FACTOR-SUM
101000         ADD 1 TO WS-MISUSE-FACTOR-CT.
101100 440-EXIT.
101200     EXIT.
101300
101400 442-CHECK-ONE-SUSPECT.
101500     MOVE CALL-ARGUMENTS(CALL-IDX) TO WS-UPPER-ARGS.
101600     INSPECT WS-UPPER-ARGS
101700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
101800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
101900     MOVE ZERO TO WS-TALLY-CT.
102000     INSPECT WS-UPPER-ARGS TALLYING WS-TALLY-CT FOR ALL "ERROR".
102100     IF WS-TALLY-CT > 0
102200         ADD 1 TO WS-SUSPECT-CT
102300         GO TO 442-EXIT.
102400     MOVE ZERO TO WS-TALLY-CT.
102500     INSPECT WS-UPPER-ARGS TALLYING WS-TALLY-CT FOR ALL "FAILED".
102600     IF WS-TALLY-CT > 0
102700         ADD 1 TO WS-SUSPECT-CT
102800         GO TO 442-EXIT.
102900     MOVE ZERO TO WS-TALLY-CT.
103000     INSPECT WS-UPPER-ARGS TALLYING WS-TALLY-CT
103100         FOR ALL "UNDEFINED".
103200     IF WS-TALLY-CT > 0
103300         ADD 1 TO WS-SUSPECT-CT
103400         GO TO 442-EXIT.
103500     MOVE ZERO TO WS-TALLY-CT.
103600     INSPECT WS-UPPER-ARGS TALLYING WS-TALLY-CT FOR ALL "NULL".
103700     IF WS-TALLY-CT > 0
103800         ADD 1 TO WS-SUSPECT-CT
103900         GO TO 442-EXIT.
104000     MOVE ZERO TO WS-TALLY-CT.
104100     INSPECT WS-UPPER-ARGS TALLYING WS-TALLY-CT FOR ALL "NONE".
104200     IF WS-TALLY-CT > 0
104300         ADD 1 TO WS-SUSPECT-CT.
104400 442-EXIT.
104500     EXIT.
104600
104700******************************************************************
104800*    COST SIGNAL - 500 SERIES                                     *
104900*                                                                  *
105000*    WORST-OF FOUR SUB-CHECKS (SEE THE WS-COST-FIELDS BANNER      *
105100*    COMMENT ABOVE):                                               *
105200*      1) RAW TOKEN VOLUME - ZERO BELOW 10,000, RAMPING TO A       *
105300*         FULL 1.0 ABOVE 100,000.                                  *
105400*      2) TOKENS PER MESSAGE OVER 1,000.                           *
105500*      3) COMPLETION-TO-PROMPT RATIO OVER 2 - THE ASSISTANT IS     *
105600*         WRITING FAR MORE THAN IT IS READING.                     *
105700*      4) A FLAT .3 PENALTY WHEN THE HEADER REPORTS ZERO TOTAL     *
105800*         TOKENS ON A TRACE THAT STILL HAS MESSAGES - A HEADER/    *
105900*         BODY MISMATCH WORTH FLAGGING ON ITS OWN.                 *
106000******************************************************************
106100 500-CALC-COST-SCORE.
106200*    NO MESSAGES ON THE TRACE - SCORE ZERO AND GET OUT, THE SAME
106300*    GUARD 400-CALC-MISUSE-SCORE USES ABOVE.  DON'T TRUST THE
106400*    HEADER TOKEN COUNTS ALONE - A HEADER CAN COME IN POPULATED
106500*    ON A TRACE THAT NEVER LOGGED A SINGLE 'M' RECORD.
106600     IF WS-MSG-COUNT = ZERO
106700         MOVE ZERO TO SIGNAL-SCORE-OUT
106800         GO TO 500-EXIT.
106900     MOVE ZERO TO WS-COST-MAX-FACTOR.
107000
107100*    SUB-CHECK 1 - THREE BANDS: OVER 100,000 IS A FLAT 1.0; OVER
107200*    50,000 RAMPS FROM .5 TO 1.0; OVER 10,000 RAMPS FROM 0 TO .5.
107300*    AT OR BELOW 10,000 TOTAL TOKENS THIS SUB-CHECK DOES NOT FIRE
107400*    AT ALL (WS-COST-FACTOR IS LEFT UNCHANGED FROM WHATEVER AN
107500*    EARLIER SUB-CHECK LEFT IN IT, WHICH IS WHY 590-TRACK-MAX-
107600*    COST-FACTOR IS ONLY PERFORMED INSIDE EACH BAND THAT ACTUALLY
107700*    SETS A NEW VALUE).
107800     IF WS-TOTAL-TOKENS > 100000
107900         MOVE 1 TO WS-COST-FACTOR
108000         PERFORM 590-TRACK-MAX-COST-FACTOR THRU 590-EXIT
108100     ELSE
108200     IF WS-TOTAL-TOKENS > 50000
108300         COMPUTE WS-COST-FACTOR ROUNDED =
108400             .5 + (((WS-TOTAL-TOKENS - 50000) / 50000) * .5)
108500         IF WS-COST-FACTOR > 1
108600             MOVE 1 TO WS-COST-FACTOR
108700         PERFORM 590-TRACK-MAX-COST-FACTOR THRU 590-EXIT
108800     ELSE
108900     IF WS-TOTAL-TOKENS > 10000
109000         COMPUTE WS-COST-FACTOR ROUNDED =
109100             ((WS-TOTAL-TOKENS - 10000) / 40000) * .5
109200         PERFORM 590-TRACK-MAX-COST-FACTOR THRU 590-EXIT.
109300
109400*    SUB-CHECK 2 - GUARDED SEPARATELY BY ITS OWN WS-MSG-COUNT > 0
109500*    TEST, EVEN THOUGH THE PARAGRAPH-TOP GUARD ABOVE ALREADY
109600*    RULED OUT ZERO MESSAGES, BECAUSE THIS DIVISION IS THE ONE
109700*    THAT WOULD ACTUALLY BLOW UP IF THAT GUARD WERE EVER REMOVED
109800*    - BELT AND SUSPENDERS ON THE ONE LINE THAT DIVIDES BY THE
109900*    MESSAGE COUNT.
110000     IF WS-MSG-COUNT > 0
110100         COMPUTE WS-TPM ROUNDED = WS-TOTAL-TOKENS / WS-MSG-COUNT
110200         IF WS-TPM > 1000
110300             COMPUTE WS-COST-FACTOR ROUNDED =
110400                 ((WS-TPM - 1000) / 2000) * .7
110500             IF WS-COST-FACTOR > 1
110600                 MOVE 1 TO WS-COST-FACTOR
110700             PERFORM 590-TRACK-MAX-COST-FACTOR THRU 590-EXIT.
110800
110900*    SUB-CHECK 3 - GUARDED BY WS-PROMPT-TOKENS > 0 SINCE THE
111000*    RATIO DIVIDES BY IT; A TRACE WITH NO PROMPT TOKENS AT ALL
111100*    HAS NO MEANINGFUL COMPLETION RATIO TO COMPUTE.
111200     IF WS-PROMPT-TOKENS > 0
111300         COMPUTE WS-COMPL-RATIO ROUNDED =
111400             WS-COMPL-TOKENS / WS-PROMPT-TOKENS
111500         IF WS-COMPL-RATIO > 2
111600             COMPUTE WS-COST-FACTOR ROUNDED =
111700                 ((WS-COMPL-RATIO - 2) / 3) * .5
111800             IF WS-COST-FACTOR > 1
111900                 MOVE 1 TO WS-COST-FACTOR
112000             PERFORM 590-TRACK-MAX-COST-FACTOR THRU 590-EXIT.
112100
112200*    SUB-CHECK 4 - THE FLAT ZERO-TOKEN PENALTY DESCRIBED IN THE
112300*    BANNER COMMENT ABOVE.
112400     IF WS-TOTAL-TOKENS = ZERO AND WS-MSG-COUNT > 0
112500         MOVE .3 TO WS-COST-FACTOR
112600         PERFORM 590-TRACK-MAX-COST-FACTOR THRU 590-EXIT.
112700
112800     MOVE WS-COST-MAX-FACTOR TO SIGNAL-SCORE-OUT.
112900 500-EXIT.
113000     EXIT.
113100
113200 590-TRACK-MAX-COST-FACTOR.
113300     IF WS-COST-FACTOR > WS-COST-MAX-FACTOR
113400         MOVE WS-COST-FACTOR TO WS-COST-MAX-FACTOR.
113500 590-EXIT.
113600     EXIT.
