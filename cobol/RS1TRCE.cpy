000100******************************************************************
000200*    COPYBOOK:  RS1TRCE                                         *
000300*    USED BY :  RS1MAIN, RS1SIGS                                *
000400*    PURPOSE :  RECORD LAYOUTS FOR THE FOUR TRACE-FILE RECORD   *
000500*                TYPES ('H','M','C','R') AND THE BOUNDED         *
000600*                IN-MEMORY TABLES A TRACE GROUP IS LOADED INTO   *
000700*                BEFORE THE SIGNAL SUBPROGRAMS ARE CALLED.       *
000800*                                                                *
000900*    CHANGE LOG                                                  *
001000*    ----------                                                  *
001100*    01/15/88 JS  ORIGINAL COPYBOOK.                              *
001200*    09/02/97 JS  RAISED WS-MAX-CALLS/RESULTS TO 300 - THE       *
001300*                  AGENT-OPS TEAM'S LONGEST TRACES WERE          *
001400*                  TRUNCATING TOOL RESULTS.               970902JS
001500*    01/22/99 TGD ADDED WS-DISTINCT-xxx-COUNT WORK FIELDS FOR    *
001600*                  THE HALLUCINATION SIGNAL - SEE RS1SIGS.       990122TD
001700*    06/30/03 AK  ADDED MSG-HAS-CALL-SW - PREVIOUSLY RS1SIGS     *
001800*                  RE-SCANNED THE CALL TABLE FOR EVERY MESSAGE.  030630AK
001900*    07/14/03 AK  ADDED THE -IDX2 SECOND INDEX ON EACH TABLE -   *
002000*                  RS1SIGS NEEDS A NESTED SCAN FOR THE LOOP AND  *
002100*                  MISUSE SIGNALS' DUPLICATE-SIGNATURE GROUPING. 030714AK
002200******************************************************************
002300 
002400******************************************************************
002500*  TRACE-FILE RECORD LAYOUTS (INPUT)                             *
002600*  ALL FOUR SHARE A COMMON 237-BYTE BUFFER; REC-TYPE IN BYTE 1   *
002700*  TELLS RS1MAIN WHICH OF THE FOUR LAYOUTS TO REDEFINE IT AS.    *
002800******************************************************************
002900 01  TRACE-FILE-REC                       PIC X(237).
003000 
003100 01  TRACE-HEADER-REC REDEFINES TRACE-FILE-REC.
003200     05  TH-REC-TYPE                      PIC X(1).
003300         88  TH-IS-HEADER                 VALUE "H".
003400     05  TH-TRACE-ID                      PIC X(20).
003500     05  TH-PROMPT-TOKENS                 PIC 9(9).
003600     05  TH-COMPL-TOKENS                  PIC 9(9).
003700     05  TH-TOTAL-TOKENS                  PIC 9(9).
003800     05  FILLER                           PIC X(189).
003900 
004000 01  TRACE-MSG-REC REDEFINES TRACE-FILE-REC.
004100     05  TM-REC-TYPE                      PIC X(1).
004200         88  TM-IS-MSG                    VALUE "M".
004300     05  TM-TRACE-ID                      PIC X(20).
004400     05  TM-MSG-SEQ                       PIC 9(4).
004500     05  TM-ROLE                          PIC X(10).
004600     05  TM-CONTENT                       PIC X(200).
004700     05  FILLER                           PIC X(2).
004800 
004900 01  TRACE-CALL-REC REDEFINES TRACE-FILE-REC.
005000     05  TC-REC-TYPE                      PIC X(1).
005100         88  TC-IS-CALL                   VALUE "C".
005200     05  TC-TRACE-ID                      PIC X(20).
005300     05  TC-MSG-SEQ                       PIC 9(4).
005400     05  TC-CALL-ID                       PIC X(12).
005500     05  TC-TOOL-NAME                     PIC X(20).
005600     05  TC-ARGUMENTS                     PIC X(100).
005700     05  FILLER                           PIC X(80).
005800 
005900 01  TRACE-RESULT-REC REDEFINES TRACE-FILE-REC.
006000     05  TR-REC-TYPE                      PIC X(1).
006100         88  TR-IS-RESULT                 VALUE "R".
006200     05  TR-TRACE-ID                      PIC X(20).
006300     05  TR-MSG-SEQ                       PIC 9(4).
006400     05  TR-CALL-ID                       PIC X(12).
006500     05  TR-SUCCESS-FLAG                  PIC X(1).
006600         88  TR-SUCCEEDED                 VALUE "Y".
006700         88  TR-FAILED                    VALUE "N".
006800     05  TR-RESULT-TEXT                   PIC X(100).
006900     05  FILLER                           PIC X(99).
007000 
007100******************************************************************
007200*  BOUNDED WORKING-STORAGE TABLES FOR THE TRACE CURRENTLY BEING  *
007300*  EVALUATED.  CAPACITY LIMITS BELOW ARE THE SHOP'S "INPUTS ARE  *
007400*  EXPECTED TO FIT" CONVENTION - ROWS BEYOND THE TABLE SIZE ARE  *
007500*  COUNTED IN WS-TRC-COUNT/WS-CALL-COUNT/WS-RSLT-COUNT BUT ARE   *
007600*  DROPPED FROM THE TABLE (SEE RS1MAIN 155-ADD-MSG-ROW AND KIN)  *
007700*  AND WS-TRUNCATED-SW IS RAISED SO THE OPERATOR CAN SEE IT ON   *
007800*  THE SUMMARY.                                                  *
007900******************************************************************
008000 01  WS-CURRENT-TRACE-HDR.
008100     05  WS-TRACE-ID                      PIC X(20).
008200     05  WS-PROMPT-TOKENS                 PIC 9(9)  COMP.
008300     05  WS-COMPL-TOKENS                  PIC 9(9)  COMP.
008400     05  WS-TOTAL-TOKENS                  PIC 9(9)  COMP.
008450     05  FILLER                           PIC X(1).
008500
008600 01  WS-TABLE-CAPACITIES.
008700     05  WS-MAX-MSGS                      PIC 9(3)  COMP
008800                                           VALUE 300.
008900     05  WS-MAX-CALLS                     PIC 9(3)  COMP
009000                                           VALUE 300.
009100     05  WS-MAX-RSLTS                     PIC 9(3)  COMP
009200                                           VALUE 300.
009250     05  FILLER                           PIC X(1).
009300
009400 01  WS-TRUNCATION-SWITCHES.
009500     05  WS-TRUNCATED-SW                  PIC X(1)  VALUE "N".
009600         88  WS-INPUT-TRUNCATED           VALUE "Y".
009650     05  FILLER                           PIC X(1).
009700
009800 01  WS-MSG-COUNT                         PIC 9(5)  COMP.
009900 01  WS-MSG-TABLE.
010000     05  WS-MSG-ROW OCCURS 300 TIMES
010100                    INDEXED BY MSG-IDX, MSG-IDX2.
010200         10  MSG-SEQ                      PIC 9(4).
010300         10  MSG-ROLE                     PIC X(10).
010400             88  MSG-IS-USER              VALUE "USER".
010500             88  MSG-IS-ASSISTANT         VALUE "ASSISTANT".
010600             88  MSG-IS-SYSTEM            VALUE "SYSTEM".
010700             88  MSG-IS-TOOL              VALUE "TOOL".
010800         10  MSG-CONTENT                  PIC X(200).
010900         10  MSG-HAS-CALL-SW              PIC X(1).
011000             88  MSG-HAS-CALL             VALUE "Y".
011050         10  FILLER                       PIC X(1).
011100
011200 01  WS-CALL-COUNT                        PIC 9(5)  COMP.
011300 01  WS-CALL-TABLE.
011400     05  WS-CALL-ROW OCCURS 300 TIMES
011500                     INDEXED BY CALL-IDX, CALL-IDX2.
011600         10  CALL-MSG-SEQ                 PIC 9(4).
011700         10  CALL-ID                      PIC X(12).
011800         10  CALL-TOOL-NAME               PIC X(20).
011900         10  CALL-ARGUMENTS               PIC X(100).
012000         10  CALL-HAS-RESULT-SW           PIC X(1).
012100             88  CALL-HAS-RESULT          VALUE "Y".
012200         10  CALL-COUNTED-SW              PIC X(1).
012300             88  CALL-ALREADY-COUNTED     VALUE "Y".
012350         10  FILLER                       PIC X(1).
012400
012500 01  WS-RSLT-COUNT                        PIC 9(5)  COMP.
012600 01  WS-RSLT-TABLE.
012700     05  WS-RSLT-ROW OCCURS 300 TIMES
012800                     INDEXED BY RSLT-IDX, RSLT-IDX2.
012900         10  RSLT-CALL-ID                 PIC X(12).
013000         10  RSLT-SUCCESS-FLAG            PIC X(1).
013100             88  RSLT-SUCCEEDED           VALUE "Y".
013200             88  RSLT-FAILED              VALUE "N".
013300         10  RSLT-TEXT                    PIC X(100).
013400         10  RSLT-HAS-CALL-SW             PIC X(1).
013500             88  RSLT-HAS-CALL            VALUE "Y".
013600         10  RSLT-COUNTED-SW              PIC X(1).
013700             88  RSLT-ALREADY-COUNTED     VALUE "Y".
013750         10  FILLER                       PIC X(1).
013800
013900******************************************************************
014000*  WORK FIELDS THE HALLUCINATION/LOOP SIGNALS SHARE ACROSS THE   *
014100*  TWO PASSES RS1SIGS MAKES OVER THE CALL/RESULT TABLES.  FIRST  *
014200*  PASS WALKS THE CALL TABLE, SECOND PASS WALKS THE RESULT       *
014300*  TABLE, EACH ONE COUNTING HOW MANY NON-BLANK CALL-IDS IT HAS   *
014350*  NOT ALREADY COUNTED ON AN EARLIER ROW (SEE THE -COUNTED-SW    *
014370*  BYTE ON EACH TABLE ROW ABOVE) AND HOW MANY CALL-IDS ON ONE    *
014380*  TABLE NEVER TURN UP ON THE OTHER.                             *
014400******************************************************************
014500 01  WS-DISTINCT-WORK-FIELDS.
014600     05  WS-DISTINCT-CALL-IDS             PIC 9(5)  COMP.
014700     05  WS-DISTINCT-RSLT-IDS             PIC 9(5)  COMP.
014800     05  WS-ORPHAN-CALLS                  PIC 9(5)  COMP.
014900     05  WS-ORPHAN-RSLTS                  PIC 9(5)  COMP.
014950     05  FILLER                           PIC X(1).
